000100******************************************************************
000200*              P M S N A P   -   F O T O  D I A R I A  D E  C A R T E R A
000300*-----------------------------------------------------------------*
000400* APLICACION  : CARTERA METALES                                   *
000500* ARCHIVO     : PMSNAP (UNA FOTO POR USUARIO POR DIA)              *
000600* LLAVE       : SNAP-USUARIO + SNAP-FECHA                          *
000700* NOTA        : ARCHIVO LINEA SECUENCIAL. SE REESCRIBE COMPLETO EN *
000800*               CADA CORRIDA (VER PMSNAPD1 500-ESCRIBE-SNAPSHOT).  *
000900*-----------------------------------------------------------------*
001000* 2024-02-20 PEDR  CREACION, SOLICITUD BPM 241190                  *
001100******************************************************************
001200 01  SNAP-REG.
001300     05  SNAP-USUARIO                PIC 9(06).
001400     05  SNAP-FECHA                  PIC 9(08).
001500*    --- REDEFINE DE LA FECHA DE LA FOTO EN ANO/MES/DIA ---------*
001600     05  SNAP-FECHA-R REDEFINES SNAP-FECHA.
001700         10  SNAP-FC-ANO              PIC 9(04).
001800         10  SNAP-FC-MES              PIC 9(02).
001900         10  SNAP-FC-DIA              PIC 9(02).
002000     05  SNAP-COMPRA-EUR              PIC 9(09)V99.
002100     05  SNAP-ACTUAL-EUR              PIC 9(09)V99.
002200     05  SNAP-PESO-ORO                PIC 9(07)V999.
002300     05  SNAP-PESO-PLATA              PIC 9(07)V999.
002400     05  SNAP-PESO-PLATINO            PIC 9(07)V999.
002500     05  SNAP-PESO-PALADIO            PIC 9(07)V999.
002600     05  SNAP-NUM-POSICIONES         PIC 9(04).
002700     05  FILLER                       PIC X(05) VALUE SPACES.
