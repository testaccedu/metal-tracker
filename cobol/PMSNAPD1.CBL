000100******************************************************************
000200* FECHA       : 05/02/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CARTERA METALES                                  *
000500* PROGRAMA    : PMSNAPD1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA NOCTURNA QUE VALORIZA CADA POSICION DE   *
000800*             : METAL DE LOS USUARIOS ACTIVOS AL PRECIO DE       *
000900*             : CONTADO DEL DIA MENOS EL SPREAD DEL DISTRIBUIDOR,*
001000*             : ACUMULA TOTALES POR USUARIO Y GRABA/ACTUALIZA LA *
001100*             : FOTO DE CARTERA (SNAPSHOT) DEL DIA                *
001200* ARCHIVOS    : PMUSRM=C,PMPOSM=C,PMPARM=C,PMPRCT=C,PMSNAP=A,    *
001300*             : PMLSTR=A                                         *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* INSTALADO   : 12/02/1989                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : FOTO DIARIA DE CARTERA DE METALES                *
001800******************************************************************
001900 ID DIVISION.
002000 PROGRAM-ID.      PMSNAPD1.
002100 AUTHOR.          ERICK RAMIREZ.
002200 INSTALLATION.    DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.    05/02/1989.
002400 DATE-COMPILED.
002500 SECURITY.        USO INTERNO UNICAMENTE.
002600******************************************************************
002700*                     B I T A C O R A   D E   C A M B I O S       *
002800*-----------------------------------------------------------------
002900* FECHA      PROGRAMADOR  SOLICITUD   DESCRIPCION                *
003000* ---------- -----------  ----------  ------------------------- *
003100* 05/02/1989 PEDR         241190      VERSION ORIGINAL. VALORIZA *
003200*                                     POSICIONES Y GRABA FOTO    *
003300*                                     DIARIA POR USUARIO.        *
003400* 14/06/1990 PEDR         241207      SE AGREGA TABLA DE SPREAD  *
003500*                                     DE REFERENCIA DE MERCADO   *
003600*                                     PARA CUANDO NO HAY SPREAD  *
003700*                                     DE USUARIO NI DE POSICION. *
003800* 02/03/1991 JLOP         241340      SE AGREGA MANEJO DE        *
003900*                                     DESCUENTO LEGADO (NIVEL 2  *
004000*                                     DE PRECEDENCIA DE SPREAD). *
004100* 19/11/1992 PEDR         241455      CORRECCION: LA CATEGORIA   *
004200*                                     DE SPREAD EN BLANCO AHORA  *
004300*                                     SE DERIVA DEL PRODUCTO.    *
004400* 08/07/1993 MRAM         241502      TABLA DE PRECIOS AHORA     *
004500*                                     ADMITE ARCHIVO DE PRECIOS  *
004600*                                     OPCIONAL; SI NO VIENE SE   *
004700*                                     USAN LOS FIJOS DE RESPALDO.*
004800* 21/01/1995 PEDR         241588      SE AGREGA REPORTE DE       *
004900*                                     CORRIDA CON TOTALES DE     *
005000*                                     CONTROL (PMLSTR).          *
005100* 30/09/1996 EEDR         241640      LA FOTO SE REESCRIBE       *
005200*                                     COMPLETA CADA CORRIDA EN   *
005300*                                     VEZ DE ACUMULAR HISTORIA.  *
005400* 17/12/1998 PEDR         Y2K-0241    REVISION DE FIN DE SIGLO:  *
005500*                                     TODAS LAS FECHAS DE ESTE   *
005600*                                     PROGRAMA SON AAAAMMDD DE   *
005700*                                     4 POSICIONES DE ANO. SIN   *
005800*                                     CAMBIOS DE CODIGO.         *
005900* 11/02/1999 PEDR         Y2K-0298    CONFIRMADO EN PRUEBA DE    *
006000*                                     CORRIDA DE FIN DE SIGLO.   *
006100* 25/08/2001 MRAM         241790      SE AGREGA CONTEO DE ERRORES*
006200*                                     AL CODIGO DE RETORNO.      *
006300* 14/04/2004 EEDR         241910      SE AGREGA BANDERA DE       *
006400*                                     USUARIO ACTIVO/INACTIVO    *
006500*                                     (ANTES SE PROCESABAN TODOS)*
006600* 09/09/2008 JLOP         242055      SE AGREGA CATEGORIA        *
006700*                                     GRANULATE A LA TABLA DE    *
006800*                                     REFERENCIA DE MERCADO.     *
006900* 03/05/2013 MRAM         242210      SE ELIMINA EL LIMITE DE    *
007000*                                     500 FOTOS EN TABLA Y SE    *
007100*                                     AMPLIA A 2000.             *
007200* 27/10/2019 EEDR         242390      REVISION ANUAL. SIN        *
007300*                                     CAMBIOS FUNCIONALES.       *
007400* 14/03/2022 MRAM         242460      CORRECCION: USUARIO ACTIVO *
007500*                                     SIN POSICIONES YA NO SE     *
007600*                                     MARCA COMO ERROR NI GENERA  *
007700*                                     LINEA DE DETALLE, IGUAL QUE *
007800*                                     EL USUARIO INACTIVO. AMBOS  *
007900*                                     SE OMITEN SIN AFECTAR EL    *
008000*                                     CODIGO DE RETORNO.          *
008100* 02/08/2022 JLOP         242510      SE ACTIVA EL ESTATUS ERROR  *
008200*                                     DEL USUARIO CUANDO LA TABLA *
008300*                                     DE FOTOS EN MEMORIA LLEGA A *
008400*                                     SU MAXIMO (2000) Y NO CABE  *
008500*                                     UNA FOTO NUEVA.             *
008600* 19/01/2023 EEDR         242550      SE AGREGA EL CALCULO DEL    *
008700*                                     PRECIO POR ONZA TROY EN LA  *
008800*                                     TABLA DE PRECIOS DE TRABAJO.*
008810* 11/04/2023 MRAM         242560      CORRECCION: PMPARM SE      *
008820*                                     ABRIA Y CERRABA SIN LEERSE. *
008830*                                     AHORA SE LEE EN SINCRONIA   *
008840*                                     DE LLAVE CON EL USUARIO EN  *
008850*                                     PROCESO, IGUAL QUE PMPOSM,  *
008860*                                     PARA QUE EL SPREAD DE       *
008870*                                     USUARIO (NIVEL 3) RESUELVA  *
008880*                                     CONTRA DATOS REALES.        *
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS METAL-VALIDO IS 'G' THRU 'Z'
009500     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT PMUSRM ASSIGN TO PMUSRM
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-PMUSRM.
010100
010200     SELECT PMPOSM ASSIGN TO PMPOSM
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS FS-PMPOSM.
010500
010600     SELECT PMPARM ASSIGN TO PMPARM
010700            ORGANIZATION IS LINE SEQUENTIAL
010800            FILE STATUS  IS FS-PMPARM.
010900
011000     SELECT PMPRCT ASSIGN TO PMPRCT
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS  IS FS-PMPRCT.
011300
011400     SELECT PMSNAP ASSIGN TO PMSNAP
011500            ORGANIZATION IS LINE SEQUENTIAL
011600            FILE STATUS  IS FS-PMSNAP.
011700
011800     SELECT PMLSTR ASSIGN TO PMLSTR
011900            ORGANIZATION IS LINE SEQUENTIAL
012000            FILE STATUS  IS FS-PMLSTR.
012100
012200 DATA DIVISION.
012300 FILE SECTION.
012400******************************************************************
012500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012600******************************************************************
012700*   MAESTRO DE USUARIOS DE LA CARTERA
012800*   MAESTRO DE POSICIONES DE METAL
012900*   SPREADS POR DEFECTO DEL USUARIO
013000*   TABLA DE PRECIOS DE CONTADO
013100*   FOTO DIARIA DE CARTERA (SALIDA, SE REESCRIBE COMPLETA)
013200*   REPORTE DE CONTROL DE LA CORRIDA
013300 FD  PMUSRM.
013400     COPY PMUSRM.
013500 FD  PMPOSM.
013600     COPY PMPOSM.
013700 FD  PMPARM.
013800     COPY PMPARM.
013900 FD  PMPRCT.
014000     COPY PMPRCT.
014100 FD  PMSNAP.
014200     COPY PMSNAP.
014300 FD  PMLSTR.
014400 01  LIN-REPORTE                     PIC X(80).
014500
014600 WORKING-STORAGE SECTION.
014700******************************************************************
014800*           RECURSOS DE ESTADO DE ARCHIVO (FILE STATUS)          *
014900******************************************************************
015000 01  WKS-FS-STATUS.
015100     02  FS-PMUSRM                   PIC 9(02) VALUE ZEROES.
015200     02  FS-PMPOSM                   PIC 9(02) VALUE ZEROES.
015300     02  FS-PMPARM                   PIC 9(02) VALUE ZEROES.
015400     02  FS-PMPRCT                   PIC 9(02) VALUE ZEROES.
015500     02  FS-PMSNAP                   PIC 9(02) VALUE ZEROES.
015600     02  FS-PMLSTR                   PIC 9(02) VALUE ZEROES.
015700     02  FILLER                      PIC X(05) VALUE SPACES.
015800
015900******************************************************************
016000*              INDICADORES Y CONTADORES DE LA CORRIDA            *
016100******************************************************************
016200 01  WKS-FLAGS.
016300     02  WKS-FIN-PMUSRM               PIC 9(01) VALUE ZEROES.
016400         88  FIN-PMUSRM                          VALUE 1.
016500     02  WKS-FIN-PMPOSM               PIC 9(01) VALUE ZEROES.
016600         88  FIN-PMPOSM                          VALUE 1.
016650     02  WKS-FIN-PMPARM               PIC 9(01) VALUE ZEROES.
016660         88  FIN-PMPARM                          VALUE 1.
016670     02  WKS-PARM-ARCHIVO-PRES       PIC 9(01) VALUE ZEROES.
016680         88  ARCHIVO-PARM-PRESENTE               VALUE 1.
016700     02  WKS-FIN-PMPRCT               PIC 9(01) VALUE ZEROES.
016800         88  FIN-PMPRCT                          VALUE 1.
016900     02  WKS-FIN-PMSNAP               PIC 9(01) VALUE ZEROES.
017000         88  FIN-PMSNAP                          VALUE 1.
017100     02  WKS-PRECIOS-PRESENTE         PIC 9(01) VALUE ZEROES.
017200         88  ARCHIVO-PRECIOS-PRESENTE            VALUE 1.
017300     02  WKS-CONFIG-PRESENTE          PIC 9(01) VALUE ZEROES.
017400         88  CONFIG-DE-USUARIO-CARGADA           VALUE 1.
017500     02  WKS-SNAP-PREVIO-PRESENTE     PIC 9(01) VALUE ZEROES.
017600         88  SNAPSHOT-PREVIO-PRESENTE             VALUE 1.
017700     02  WKS-CONFIG-CAT-FLG           PIC 9(01) VALUE ZEROES.
017800         88  CONFIG-ENCONTRADA                   VALUE 1.
017900     02  WKS-REF-CAT-FLG              PIC 9(01) VALUE ZEROES.
018000         88  REF-ENCONTRADA                      VALUE 1.
018100     02  WKS-SNAP-EXISTE-FLG          PIC 9(01) VALUE ZEROES.
018200         88  SNAP-EXISTENTE-ENCONTRADO           VALUE 1.
018300     02  WKS-USUARIO-ELEGIBLE-FLG     PIC 9(01) VALUE ZEROES.
018400         88  USUARIO-ELEGIBLE                    VALUE 1.
018500     02  WKS-USUARIO-ERROR-FLG        PIC 9(01) VALUE ZEROES.
018600         88  USUARIO-CON-ERROR                   VALUE 1.
018700     02  WKS-MODO-PRUEBA              PIC 9(01) VALUE ZEROES.
018800     02  FILLER                       PIC X(05) VALUE SPACES.
018900
019000 01  WKS-CONTADORES.
019100     02  WKS-USUARIOS-PROCESADOS     PIC 9(05) COMP VALUE ZERO.
019200     02  WKS-USUARIOS-CON-POSICION   PIC 9(05) COMP VALUE ZERO.
019300     02  WKS-SNAPSHOTS-ESCRITOS      PIC 9(05) COMP VALUE ZERO.
019400     02  WKS-SNAPSHOTS-ACTUALIZADOS  PIC 9(05) COMP VALUE ZERO.
019500     02  WKS-ERRORES                 PIC 9(05) COMP VALUE ZERO.
019600     02  WKS-I                       PIC 9(05) COMP VALUE ZERO.
019700     02  WKS-J                       PIC 9(05) COMP VALUE ZERO.
019800     02  WKS-K                       PIC 9(05) COMP VALUE ZERO.
019900     02  FILLER                      PIC X(05) VALUE SPACES.
020000
020100 01  WKS-TOTALES-CONTROL.
020200     02  WKS-TOT-COMPRA-GRAL         PIC 9(11)V99 VALUE ZERO.
020300     02  WKS-TOT-ACTUAL-GRAL         PIC 9(11)V99 VALUE ZERO.
020400     02  FILLER                      PIC X(05) VALUE SPACES.
020500
020600*--> FECHA DE PROCESO, RECIBIDA DE SYSIN EN FORMATO AAAAMMDD
020700 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROES.
020800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
020900     02  WKS-FP-ANO                  PIC 9(04).
021000     02  WKS-FP-MES                  PIC 9(02).
021100     02  WKS-FP-DIA                  PIC 9(02).
021200
021300 01  WKS-MASCARA-EUR                 PIC ----,---,--9.99.
021400 01  WKS-MASCARA-PCT                 PIC ----9.99.
021500 01  WKS-MASCARA-CNT                 PIC ZZZZ9.
021600
021700******************************************************************
021800*    TABLA DE FACTORES DE CONVERSION A GRAMOS POR UNIDAD DE PESO  *
021900******************************************************************
022000 01  WKS-FACTORES-PESO-LIT.
022100     02  FILLER PIC X(11) VALUE 'g 000010000'.
022200     02  FILLER PIC X(11) VALUE 'oz000311035'.
022300     02  FILLER PIC X(11) VALUE 'kg010000000'.
022400 01  WKS-FACTORES-PESO-R REDEFINES WKS-FACTORES-PESO-LIT.
022500     02  WKS-FACTOR-ENTRADA OCCURS 3 TIMES
022600                             INDEXED BY WKS-FACTOR-IDX.
022700         04  WKS-FACT-UNIDAD          PIC X(02).
022800         04  WKS-FACT-VALOR           PIC 9(05)V9999.
022900
023000******************************************************************
023100*      TABLA DE PRECIOS DE CONTADO FIJOS DE RESPALDO (EUR/GR)     *
023200******************************************************************
023300 01  WKS-PRECIOS-DEFECTO-LIT.
023400     02  FILLER PIC X(19) VALUE 'gold      000755000'.
023500     02  FILLER PIC X(19) VALUE 'silver    000009200'.
023600     02  FILLER PIC X(19) VALUE 'platinum  000285000'.
023700     02  FILLER PIC X(19) VALUE 'palladium 000298000'.
023800 01  WKS-PRECIOS-DEFECTO-R REDEFINES WKS-PRECIOS-DEFECTO-LIT.
023900     02  WKS-PRECIO-DEFECTO OCCURS 4 TIMES
024000                             INDEXED BY WKS-PRDEF-IDX.
024100         04  WKS-PRD-METAL            PIC X(10).
024200         04  WKS-PRD-EUR-GRAMO        PIC 9(05)V9999.
024300
024400*--> TABLA DE PRECIOS DE TRABAJO, USADA EN LA CORRIDA
024500 01  WKS-TABLA-PRECIOS.
024600     02  WKS-PRECIO-ENTRADA OCCURS 4 TIMES
024700                             INDEXED BY WKS-PRECIO-IDX.
024800         04  WKS-PRC-METAL            PIC X(10).
024900         04  WKS-PRC-EUR-GRAMO        PIC 9(05)V9999.
025000*--> PRECIO POR ONZA TROY = PRECIO POR GRAMO X 31.1035,
025100*--> REDONDEADO A 2 DECIMALES (VER 170-CALCULA-PRECIO-ONZA).
025200         04  WKS-PRC-EUR-ONZA         PIC 9(07)V99.
025300         04  FILLER                   PIC X(03) VALUE SPACES.
025400
025500******************************************************************
025600*   TABLA DE MAPEO DE TIPO DE PRODUCTO A CATEGORIA DE SPREAD      *
025700******************************************************************
025800 01  WKS-MAPEO-PRODUCTO-LIT.
025900     02  FILLER PIC X(25) VALUE 'coin      coin_bullion   '.
026000     02  FILLER PIC X(25) VALUE 'bar       bar_large      '.
026100     02  FILLER PIC X(25) VALUE 'round     round          '.
026200     02  FILLER PIC X(25) VALUE 'granulate granulate      '.
026300     02  FILLER PIC X(25) VALUE 'jewelry   jewelry        '.
026400 01  WKS-MAPEO-PRODUCTO-R REDEFINES WKS-MAPEO-PRODUCTO-LIT.
026500     02  WKS-MAPEO-ENTRADA OCCURS 5 TIMES
026600                            INDEXED BY WKS-MAPEO-IDX.
026700         04  WKS-MAP-PRODUCTO         PIC X(10).
026800         04  WKS-MAP-CATEGORIA        PIC X(15).
026900
027000******************************************************************
027100*  TABLA DE SPREAD DE REFERENCIA DE MERCADO (CATEGORIA X METAL)  *
027200*  ORDEN DE COLUMNAS: ORO, PLATA, PLATINO, PALADIO               *
027300******************************************************************
027400 01  WKS-SPREADS-REF-LIT.
027500     02  FILLER PIC X(35) VALUE 'coin_bullion   00300008000050000600'.
027600     02  FILLER PIC X(35) VALUE 'coin_numismatic00800013000100001100'.
027700     02  FILLER PIC X(35) VALUE 'bar_large      00150005000030000400'.
027800     02  FILLER PIC X(35) VALUE 'bar_small      00350007000050000600'.
027900     02  FILLER PIC X(35) VALUE 'bar_minted     00300006500045000550'.
028000     02  FILLER PIC X(35) VALUE 'round          00350007000050000600'.
028100     02  FILLER PIC X(35) VALUE 'granulate      00150005000030000400'.
028200     02  FILLER PIC X(35) VALUE 'jewelry        01500015000150001500'.
028300 01  WKS-SPREADS-REF-R REDEFINES WKS-SPREADS-REF-LIT.
028400     02  WKS-SPR-CATEGORIA OCCURS 8 TIMES
028500                            INDEXED BY WKS-SPRCAT-IDX.
028600         04  WKS-SPR-CAT-NOM          PIC X(15).
028700         04  WKS-SPR-CAT-PCT OCCURS 4 TIMES
028800                             PIC 9(03)V99.
028900
029000******************************************************************
029100*           TABLA DE FOTOS DE CARTERA (SNAPSHOTS) EN MEMORIA     *
029200*  SE CARGA CON LO EXISTENTE, SE ACTUALIZA EN LA CORRIDA Y SE    *
029300*  REESCRIBE COMPLETA AL FINAL (VER 700-GRABA-TABLA-SNAPSHOTS).  *
029400******************************************************************
029500 01  WKS-TABLA-SNAPSHOTS.
029600     02  WKS-SNAP-TOTAL               PIC 9(04) COMP VALUE ZERO.
029700     02  WKS-SNAP-ENTRADA OCCURS 2000 TIMES
029800                            INDEXED BY WKS-SNAP-IDX.
029900         04  WKS-SNAP-USUARIO         PIC 9(06).
030000         04  WKS-SNAP-FECHA           PIC 9(08).
030100         04  WKS-SNAP-COMPRA-EUR      PIC 9(09)V99.
030200         04  WKS-SNAP-ACTUAL-EUR      PIC 9(09)V99.
030300         04  WKS-SNAP-PESO-ORO        PIC 9(07)V999.
030400         04  WKS-SNAP-PESO-PLATA      PIC 9(07)V999.
030500         04  WKS-SNAP-PESO-PLATINO    PIC 9(07)V999.
030600         04  WKS-SNAP-PESO-PALADIO    PIC 9(07)V999.
030700         04  WKS-SNAP-NUM-POS         PIC 9(04).
030800         04  FILLER                   PIC X(05) VALUE SPACES.
030900
031000******************************************************************
031100*            AREA DE TRABAJO DEL USUARIO EN PROCESO              *
031200******************************************************************
031300 01  WKS-USUARIO-ACTUAL.
031400     02  WKS-UA-ID                    PIC 9(06).
031500     02  WKS-UA-EMAIL                 PIC X(40).
031600     02  WKS-UA-TOT-COMPRA            PIC 9(09)V99.
031700     02  WKS-UA-TOT-ACTUAL            PIC 9(09)V99.
031800     02  WKS-UA-PESO-ORO              PIC 9(07)V999.
031900     02  WKS-UA-PESO-PLATA            PIC 9(07)V999.
032000     02  WKS-UA-PESO-PLATINO          PIC 9(07)V999.
032100     02  WKS-UA-PESO-PALADIO          PIC 9(07)V999.
032200     02  WKS-UA-NUM-POS               PIC 9(04) COMP.
032300     02  WKS-UA-GAN-EUR               PIC S9(09)V99.
032400     02  WKS-UA-GAN-PCT               PIC S9(03)V99.
032500     02  WKS-UA-STATUS                PIC X(05).
032600         88  UA-OK                              VALUE 'OK   '.
032700         88  UA-ERROR                           VALUE 'ERROR'.
032800     02  FILLER                       PIC X(05) VALUE SPACES.
032900
033000******************************************************************
033100*            AREA DE TRABAJO DE LA POSICION EN PROCESO            *
033200******************************************************************
033300 01  WKS-POSICION-TRABAJO.
033400     02  WKS-PT-FACTOR                PIC 9(05)V9999.
033500     02  WKS-PT-CATEGORIA             PIC X(15).
033600     02  WKS-PT-SPREAD-PCT            PIC S9(03)V99.
033700     02  WKS-PT-PRECIO-GRAMO          PIC 9(05)V9999.
033800     02  WKS-PT-VALOR-ACTUAL          PIC 9(09)V99.
033801*--> GANANCIA/PERDIDA DE LA POSICION CONTRA SU PROPIO PRECIO DE
033802*--> COMPRA, SOLICITUD BPM 242551 (SOLO USO INTERNO, SIN COLUMNA
033803*--> EN EL REPORTE).
033810     02  WKS-PT-GAN-EUR               PIC S9(09)V99.
033820     02  WKS-PT-GAN-PCT               PIC S9(03)V99.
033900     02  FILLER                       PIC X(05) VALUE SPACES.
034000
034100******************************************************************
034200*                AREAS DE IMPRESION DEL REPORTE PMLSTR            *
034300******************************************************************
034400 01  WKS-LINEA-ENCABEZADO.
034500     02  FILLER                       PIC X(01) VALUE SPACES.
034600     02  FILLER                       PIC X(10) VALUE 'FECHA DE'.
034700     02  FILLER                       PIC X(01) VALUE SPACES.
034800     02  ENC-FECHA                    PIC 9(08).
034900     02  FILLER                       PIC X(06) VALUE SPACES.
035000     02  FILLER                       PIC X(34)
035100         VALUE 'DAILY PORTFOLIO SNAPSHOT RUN'.
035200     02  FILLER                       PIC X(20) VALUE SPACES.
035300
035400 01  WKS-LINEA-DETALLE.
035500     02  FILLER                       PIC X(01) VALUE SPACES.
035600     02  DET-USUARIO                  PIC 9(06).
035700     02  FILLER                       PIC X(01) VALUE SPACES.
035800     02  DET-EMAIL                    PIC X(30).
035900     02  FILLER                       PIC X(01) VALUE SPACES.
036000     02  DET-COMPRA                   PIC ----,---,--9.99.
036100     02  FILLER                       PIC X(01) VALUE SPACES.
036200     02  DET-ACTUAL                   PIC ----,---,--9.99.
036300     02  FILLER                       PIC X(01) VALUE SPACES.
036400     02  DET-GAN-EUR                  PIC ----,---,--9.99.
036500     02  FILLER                       PIC X(01) VALUE SPACES.
036600     02  DET-GAN-PCT                  PIC ----9.99.
036700     02  FILLER                       PIC X(01) VALUE SPACES.
036800     02  DET-NUM-POS                  PIC ZZZ9.
036900     02  FILLER                       PIC X(01) VALUE SPACES.
037000     02  DET-STATUS                   PIC X(05).
037100     02  FILLER                       PIC X(03) VALUE SPACES.
037200
037300 01  WKS-LINEA-CONTROL.
037400     02  FILLER                       PIC X(01) VALUE SPACES.
037500     02  FILLER                       PIC X(18)
037600         VALUE 'USUARIOS CON POS.:'.
037700     02  CTL-USUARIOS                 PIC ZZZZ9.
037800     02  FILLER                       PIC X(03) VALUE SPACES.
037900     02  FILLER                       PIC X(12) VALUE 'ESCRITAS:'.
038000     02  CTL-ESCRITAS                 PIC ZZZZ9.
038100     02  FILLER                       PIC X(03) VALUE SPACES.
038200     02  FILLER                       PIC X(13) VALUE 'ACTUALIZADAS:'.
038300     02  CTL-ACTUALIZADAS             PIC ZZZZ9.
038400     02  FILLER                       PIC X(03) VALUE SPACES.
038500     02  FILLER                       PIC X(08) VALUE 'ERRORES:'.
038600     02  CTL-ERRORES                  PIC ZZZZ9.
038700     02  FILLER                       PIC X(33) VALUE SPACES.
038800
038900 01  WKS-LINEA-CONTROL-2.
039000     02  FILLER                       PIC X(01) VALUE SPACES.
039100     02  FILLER                       PIC X(18)
039200         VALUE 'TOTAL COMPRA EUR :'.
039300     02  CTL-TOT-COMPRA               PIC ----,---,--9.99.
039400     02  FILLER                       PIC X(03) VALUE SPACES.
039500     02  FILLER                       PIC X(18)
039600         VALUE 'TOTAL ACTUAL EUR :'.
039700     02  CTL-TOT-ACTUAL               PIC ----,---,--9.99.
039800     02  FILLER                       PIC X(18) VALUE SPACES.
039900
040000******************************************************************
040100 PROCEDURE DIVISION.
040200******************************************************************
040300*               S E C C I O N    P R I N C I P A L
040400******************************************************************
040500 000-MAIN SECTION.
040600     PERFORM 100-APERTURA-ARCHIVOS
040700     PERFORM 150-CARGA-TABLA-PRECIOS
040800     PERFORM 200-CARGA-TABLA-SPREADS-REF
040900     PERFORM 250-CARGA-SNAPSHOTS-PREVIOS
041000     PERFORM 600-ENCABEZADO-REPORTE
041100     PERFORM 300-PROCESA-USUARIOS UNTIL FIN-PMUSRM
041200     PERFORM 650-LINEA-CONTROL
041300     PERFORM 700-GRABA-TABLA-SNAPSHOTS
041400     PERFORM 900-CIERRA-ARCHIVOS
041500     IF WKS-ERRORES > 0
041600        MOVE 1 TO RETURN-CODE
041700     ELSE
041800        MOVE 0 TO RETURN-CODE
041900     END-IF
042000     STOP RUN.
042100 000-MAIN-E. EXIT.
042200
042300******************************************************************
042400*                A P E R T U R A   D E   A R C H I V O S         *
042500******************************************************************
042600 100-APERTURA-ARCHIVOS SECTION.
042700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
042800
042900     OPEN INPUT PMUSRM
043000     IF FS-PMUSRM NOT = 0 AND NOT = 97
043100        DISPLAY '>>> ERROR AL ABRIR PMUSRM, STATUS: ' FS-PMUSRM
043200                UPON CONSOLE
043300        MOVE 91 TO RETURN-CODE
043400        STOP RUN
043500     END-IF
043600
043700     OPEN INPUT PMPOSM
043800     IF FS-PMPOSM NOT = 0 AND NOT = 97
043900        DISPLAY '>>> ERROR AL ABRIR PMPOSM, STATUS: ' FS-PMPOSM
044000                UPON CONSOLE
044100        MOVE 91 TO RETURN-CODE
044200        STOP RUN
044300     END-IF
044400
044500     OPEN INPUT PMPARM
044600     IF FS-PMPARM = 0
044620        MOVE 1 TO WKS-PARM-ARCHIVO-PRES
044640     ELSE
044660        IF FS-PMPARM NOT = 97 AND NOT = 35
044700           DISPLAY '>>> ERROR AL ABRIR PMPARM, STATUS: ' FS-PMPARM
044800                   UPON CONSOLE
044900           MOVE 91 TO RETURN-CODE
045000           STOP RUN
045050        END-IF
045100     END-IF
045200
045300     OPEN INPUT PMPRCT
045400     IF FS-PMPRCT = 0
045500        MOVE 1 TO WKS-PRECIOS-PRESENTE
045600     ELSE
045700        IF FS-PMPRCT NOT = 97 AND NOT = 35
045800           DISPLAY '>>> ERROR AL ABRIR PMPRCT, STATUS: '
045900                   FS-PMPRCT UPON CONSOLE
046000           MOVE 91 TO RETURN-CODE
046100           STOP RUN
046200        END-IF
046300     END-IF
046400
046500     OPEN INPUT PMSNAP
046600     IF FS-PMSNAP = 0
046700        MOVE 1 TO WKS-SNAP-PREVIO-PRESENTE
046800     ELSE
046900        IF FS-PMSNAP NOT = 97 AND NOT = 35
047000           DISPLAY '>>> ERROR AL ABRIR PMSNAP, STATUS: '
047100                   FS-PMSNAP UPON CONSOLE
047200           MOVE 91 TO RETURN-CODE
047300           STOP RUN
047400        END-IF
047500     END-IF
047600
047700     OPEN OUTPUT PMLSTR
047800     IF FS-PMLSTR NOT = 0
047900        DISPLAY '>>> ERROR AL ABRIR PMLSTR, STATUS: ' FS-PMLSTR
048000                UPON CONSOLE
048100        MOVE 91 TO RETURN-CODE
048200        STOP RUN
048300     END-IF
048400
048500     PERFORM 310-LEE-PMUSRM-SIGUIENTE
048600     PERFORM 320-LEE-PMPOSM-SIGUIENTE
048650     IF ARCHIVO-PARM-PRESENTE
048660        PERFORM 330-LEE-PMPARM-SIGUIENTE
048670     ELSE
048680        MOVE 1 TO WKS-FIN-PMPARM
048690     END-IF.
048700 100-APERTURA-ARCHIVOS-E. EXIT.
048800
048900******************************************************************
049000*        C A R G A   D E   L A   T A B L A   D E   P R E C I O S *
049100******************************************************************
049200 150-CARGA-TABLA-PRECIOS SECTION.
049300     PERFORM 151-COPIA-PRECIO-DEFECTO VARYING WKS-I
049400             FROM 1 BY 1 UNTIL WKS-I > 4
049500
049600     IF ARCHIVO-PRECIOS-PRESENTE
049700        PERFORM 155-LEE-PMPRCT-SIGUIENTE
049800        PERFORM 160-PROCESA-PRECIO-ARCHIVO UNTIL FIN-PMPRCT
049900     END-IF
050000     PERFORM 170-CALCULA-PRECIO-ONZA VARYING WKS-I
050100             FROM 1 BY 1 UNTIL WKS-I > 4.
050200 150-CARGA-TABLA-PRECIOS-E. EXIT.
050300
050400 151-COPIA-PRECIO-DEFECTO SECTION.
050500     MOVE WKS-PRD-METAL (WKS-I)     TO WKS-PRC-METAL (WKS-I)
050600     MOVE WKS-PRD-EUR-GRAMO (WKS-I) TO WKS-PRC-EUR-GRAMO (WKS-I).
050700 151-COPIA-PRECIO-DEFECTO-E. EXIT.
050800
050900 155-LEE-PMPRCT-SIGUIENTE SECTION.
051000     READ PMPRCT
051100       AT END
051200          MOVE 1 TO WKS-FIN-PMPRCT
051300     END-READ.
051400 155-LEE-PMPRCT-SIGUIENTE-E. EXIT.
051500
051600 160-PROCESA-PRECIO-ARCHIVO SECTION.
051700     PERFORM 165-ACTUALIZA-PRECIO-TABLA VARYING WKS-I
051800             FROM 1 BY 1 UNTIL WKS-I > 4
051900     PERFORM 155-LEE-PMPRCT-SIGUIENTE.
052000 160-PROCESA-PRECIO-ARCHIVO-E. EXIT.
052100
052200 165-ACTUALIZA-PRECIO-TABLA SECTION.
052300     IF WKS-PRC-METAL (WKS-I) = PRCT-METAL
052400        MOVE PRCT-EUR-GRAMO TO WKS-PRC-EUR-GRAMO (WKS-I)
052500     END-IF.
052600 165-ACTUALIZA-PRECIO-TABLA-E. EXIT.
052700
052800*--->> PRECIO POR ONZA TROY, SOLICITUD BPM 242550. SE USA LA
052900*      EQUIVALENCIA DE 1 ONZA TROY = 31.1035 GRAMOS, LA MISMA
053000*      CONSTANTE DE LA TABLA DE FACTORES DE PESO.
053100 170-CALCULA-PRECIO-ONZA SECTION.
053200     COMPUTE WKS-PRC-EUR-ONZA (WKS-I) ROUNDED =
053300             WKS-PRC-EUR-GRAMO (WKS-I) * 31.1035.
053400 170-CALCULA-PRECIO-ONZA-E. EXIT.
053500
053600******************************************************************
053700*  C A R G A   D E   L A   T A B L A   D E   S P R E A D   R E F *
053800******************************************************************
053900 200-CARGA-TABLA-SPREADS-REF SECTION.
054000*--> LA TABLA DE REFERENCIA YA VIENE ARMADA POR LOS VALUE DE LA
054100*--> REDEFINICION WKS-SPREADS-REF-R. NO REQUIERE CARGA ADICIONAL.
054200     CONTINUE.
054300 200-CARGA-TABLA-SPREADS-REF-E. EXIT.
054400
054500******************************************************************
054600*     C A R G A   D E   F O T O S   D E   C A R T E R A   P R E V *
054700******************************************************************
054800 250-CARGA-SNAPSHOTS-PREVIOS SECTION.
054900     MOVE 0 TO WKS-SNAP-TOTAL
055000     IF SNAPSHOT-PREVIO-PRESENTE
055100        PERFORM 255-LEE-PMSNAP-SIGUIENTE
055200        PERFORM 260-ACUMULA-SNAPSHOT-PREVIO UNTIL FIN-PMSNAP
055300     END-IF
055400     CLOSE PMSNAP.
055500 250-CARGA-SNAPSHOTS-PREVIOS-E. EXIT.
055600
055700 255-LEE-PMSNAP-SIGUIENTE SECTION.
055800     READ PMSNAP
055900       AT END
056000          MOVE 1 TO WKS-FIN-PMSNAP
056100     END-READ.
056200 255-LEE-PMSNAP-SIGUIENTE-E. EXIT.
056300
056400 260-ACUMULA-SNAPSHOT-PREVIO SECTION.
056500     ADD 1 TO WKS-SNAP-TOTAL
056600     MOVE SNAP-USUARIO        TO WKS-SNAP-USUARIO (WKS-SNAP-TOTAL)
056700     MOVE SNAP-FECHA          TO WKS-SNAP-FECHA   (WKS-SNAP-TOTAL)
056800     MOVE SNAP-COMPRA-EUR     TO
056900                           WKS-SNAP-COMPRA-EUR    (WKS-SNAP-TOTAL)
057000     MOVE SNAP-ACTUAL-EUR     TO
057100                           WKS-SNAP-ACTUAL-EUR    (WKS-SNAP-TOTAL)
057200     MOVE SNAP-PESO-ORO       TO
057300                           WKS-SNAP-PESO-ORO      (WKS-SNAP-TOTAL)
057400     MOVE SNAP-PESO-PLATA     TO
057500                           WKS-SNAP-PESO-PLATA    (WKS-SNAP-TOTAL)
057600     MOVE SNAP-PESO-PLATINO   TO
057700                           WKS-SNAP-PESO-PLATINO  (WKS-SNAP-TOTAL)
057800     MOVE SNAP-PESO-PALADIO   TO
057900                           WKS-SNAP-PESO-PALADIO  (WKS-SNAP-TOTAL)
058000     MOVE SNAP-NUM-POSICIONES TO
058100                           WKS-SNAP-NUM-POS       (WKS-SNAP-TOTAL)
058200     PERFORM 255-LEE-PMSNAP-SIGUIENTE.
058300 260-ACUMULA-SNAPSHOT-PREVIO-E. EXIT.
058400
058500******************************************************************
058600*                 P R O C E S O   P O R   U S U A R I O           *
058700******************************************************************
058800 300-PROCESA-USUARIOS SECTION.
058900     MOVE USRM-ID    TO WKS-UA-ID
059000     MOVE USRM-EMAIL TO WKS-UA-EMAIL
059100     MOVE 0 TO WKS-USUARIO-ELEGIBLE-FLG WKS-USUARIO-ERROR-FLG
059200     MOVE ZERO TO WKS-UA-TOT-COMPRA WKS-UA-TOT-ACTUAL
059300     MOVE ZERO TO WKS-UA-PESO-ORO   WKS-UA-PESO-PLATA
059400     MOVE ZERO TO WKS-UA-PESO-PLATINO WKS-UA-PESO-PALADIO
059500     MOVE ZERO TO WKS-UA-NUM-POS
059600
059700     IF USRM-ES-ACTIVO
059800        PERFORM 310-CARGA-CONFIGURACION-USUARIO
059900        PERFORM 350-PROCESA-POSICIONES-USUARIO
060000                UNTIL FIN-PMPOSM OR
060100                      POSM-USUARIO NOT = WKS-UA-ID
060200        IF WKS-UA-NUM-POS > 0
060300           MOVE 1 TO WKS-USUARIO-ELEGIBLE-FLG
060400           ADD 1 TO WKS-USUARIOS-CON-POSICION
060500           PERFORM 430-CALCULA-GANANCIA-USUARIO
060600           PERFORM 500-ESCRIBE-SNAPSHOT
060700           IF USUARIO-CON-ERROR
060800              MOVE 'ERROR' TO WKS-UA-STATUS
060900              ADD 1 TO WKS-ERRORES
061000           ELSE
061100              MOVE 'OK   ' TO WKS-UA-STATUS
061200              ADD 1 TO WKS-USUARIOS-PROCESADOS
061300           END-IF
061400           PERFORM 610-LINEA-DETALLE
061500        ELSE
061600*--> USUARIO ACTIVO SIN POSICIONES: SE OMITE SIN FOTO NI LINEA
061700*--> DE DETALLE. NO ES UN ERROR DE CORRIDA (SOLICITUD 241190).
061800           CONTINUE
061900        END-IF
062000     ELSE
062100*--> USUARIO INACTIVO: SE OMITE SIN GENERAR FOTO, PERO SE SALTAN
062200*--> SUS POSICIONES PARA MANTENER SINCRONIA CON EL MAESTRO. NO
062300*--> ES UN ERROR DE CORRIDA (SOLICITUD 241190).
062400        PERFORM 355-SALTA-POSICIONES-USUARIO
062500                UNTIL FIN-PMPOSM OR
062600                      POSM-USUARIO NOT = WKS-UA-ID
062700     END-IF
062800
062900     PERFORM 310-LEE-PMUSRM-SIGUIENTE.
063000 300-PROCESA-USUARIOS-E. EXIT.
063100
063200 310-LEE-PMUSRM-SIGUIENTE SECTION.
063300     READ PMUSRM
063400       AT END
063500          MOVE 1 TO WKS-FIN-PMUSRM
063600     END-READ.
063700 310-LEE-PMUSRM-SIGUIENTE-E. EXIT.
063800
063900******************************************************************
064000*      C A R G A   D E   C O N F I G U R A C I O N  U S U A R I O *
064100******************************************************************
064200 310-CARGA-CONFIGURACION-USUARIO SECTION.
064300     MOVE 0 TO WKS-CONFIG-PRESENTE
064330     PERFORM 330-LEE-PMPARM-SIGUIENTE
064360             UNTIL FIN-PMPARM OR PARM-USUARIO NOT < WKS-UA-ID
064400     IF NOT FIN-PMPARM AND PARM-USUARIO = WKS-UA-ID
064500        MOVE 1 TO WKS-CONFIG-PRESENTE
064600     END-IF.
064700 310-CARGA-CONFIGURACION-USUARIO-E. EXIT.
064800
064900******************************************************************
065000*         P R O C E S O   D E   P O S I C I O N E S               *
065100******************************************************************
065200 350-PROCESA-POSICIONES-USUARIO SECTION.
065300     PERFORM 400-CONVIERTE-A-GRAMOS
065400     PERFORM 410-RESUELVE-SPREAD
065500     PERFORM 420-VALORIZA-POSICION
065600     PERFORM 425-ACUMULA-POSICION
065700     ADD 1 TO WKS-UA-NUM-POS
065800     PERFORM 320-LEE-PMPOSM-SIGUIENTE.
065900 350-PROCESA-POSICIONES-USUARIO-E. EXIT.
066000
066100 355-SALTA-POSICIONES-USUARIO SECTION.
066200     PERFORM 320-LEE-PMPOSM-SIGUIENTE.
066300 355-SALTA-POSICIONES-USUARIO-E. EXIT.
066400
066500 320-LEE-PMPOSM-SIGUIENTE SECTION.
066600     READ PMPOSM
066700       AT END
066800          MOVE 1 TO WKS-FIN-PMPOSM
066900     END-READ.
067000 320-LEE-PMPOSM-SIGUIENTE-E. EXIT.
067020
067030*--->> LECTURA SECUENCIAL DE PMPARM EN SINCRONIA DE LLAVE CON EL
067040*      USUARIO EN PROCESO, MISMO PATRON DE AVANCE QUE PMPOSM
067050*      (SOLICITUD 242560 -- ANTES EL ARCHIVO SE ABRIA Y CERRABA
067060*      SIN LEERSE NUNCA, DEJANDO EL BUFFER DE PARM-REG SIN UN
067070*      VALOR CONFIABLE PARA 310-/415-).
067080 330-LEE-PMPARM-SIGUIENTE SECTION.
067090     READ PMPARM
067110       AT END
067120          MOVE 1 TO WKS-FIN-PMPARM
067130     END-READ.
067140 330-LEE-PMPARM-SIGUIENTE-E. EXIT.
067150
067200******************************************************************
067300*         C O N V I E R T E   P E S O   A   G R A M O S           *
067400******************************************************************
067500 400-CONVIERTE-A-GRAMOS SECTION.
067600     PERFORM 405-BUSCA-FACTOR-PESO VARYING WKS-I
067700             FROM 1 BY 1 UNTIL WKS-I > 3
067800     COMPUTE POSM-PESO-GRAMOS ROUNDED =
067900             POSM-CANTIDAD * POSM-PESO-UNIT * WKS-PT-FACTOR.
068000 400-CONVIERTE-A-GRAMOS-E. EXIT.
068100
068200 405-BUSCA-FACTOR-PESO SECTION.
068300     IF WKS-I = 1
068400        MOVE 1.0000 TO WKS-PT-FACTOR
068500     END-IF
068600     IF WKS-FACT-UNIDAD (WKS-I) = POSM-UNIDAD-PESO
068700        MOVE WKS-FACT-VALOR (WKS-I) TO WKS-PT-FACTOR
068800     END-IF.
068900 405-BUSCA-FACTOR-PESO-E. EXIT.
069000
069100******************************************************************
069200*        R E S O L U C I O N   D E L   S P R E A D   E F E C T I V O
069300******************************************************************
069400 410-RESUELVE-SPREAD SECTION.
069500     EVALUATE TRUE
069600       WHEN POSM-SPREAD-PRESENTE
069700          MOVE POSM-SPREAD-PCT TO WKS-PT-SPREAD-PCT
069800       WHEN POSM-DESC-PRESENTE
069900          MOVE POSM-DESC-PCT   TO WKS-PT-SPREAD-PCT
070000       WHEN OTHER
070100          PERFORM 412-DETERMINA-CATEGORIA
070200          MOVE 0 TO WKS-CONFIG-CAT-FLG
070300          IF CONFIG-DE-USUARIO-CARGADA
070400             PERFORM 415-BUSCA-SPREAD-USUARIO VARYING WKS-J
070500                     FROM 1 BY 1 UNTIL WKS-J > 8
070600          END-IF
070700          IF NOT CONFIG-ENCONTRADA
070800             PERFORM 420-BUSCA-SPREAD-REFERENCIA
070900          END-IF
071000     END-EVALUATE.
071100 410-RESUELVE-SPREAD-E. EXIT.
071200
071300 412-DETERMINA-CATEGORIA SECTION.
071400     IF POSM-CATEGORIA-SPR = SPACES
071500        MOVE 'bar_large      ' TO WKS-PT-CATEGORIA
071600        PERFORM 413-BUSCA-CATEGORIA-PRODUCTO VARYING WKS-K
071700                FROM 1 BY 1 UNTIL WKS-K > 5
071800     ELSE
071900        MOVE POSM-CATEGORIA-SPR TO WKS-PT-CATEGORIA
072000     END-IF.
072100 412-DETERMINA-CATEGORIA-E. EXIT.
072200
072300 413-BUSCA-CATEGORIA-PRODUCTO SECTION.
072400     IF WKS-MAP-PRODUCTO (WKS-K) = POSM-PRODUCTO
072500        MOVE WKS-MAP-CATEGORIA (WKS-K) TO WKS-PT-CATEGORIA
072600     END-IF.
072700 413-BUSCA-CATEGORIA-PRODUCTO-E. EXIT.
072800
072900 415-BUSCA-SPREAD-USUARIO SECTION.
073000     IF PARM-SPR-CAT (WKS-J) = WKS-PT-CATEGORIA AND
073100        PARM-SPR-PRESENTE (WKS-J)
073200        MOVE PARM-SPR-PCT (WKS-J) TO WKS-PT-SPREAD-PCT
073300        MOVE 1 TO WKS-CONFIG-CAT-FLG
073400     END-IF.
073500 415-BUSCA-SPREAD-USUARIO-E. EXIT.
073600
073700 420-BUSCA-SPREAD-REFERENCIA SECTION.
073800     MOVE 0 TO WKS-REF-CAT-FLG
073900     PERFORM 422-BUSCA-SPREAD-REF-1CAT VARYING WKS-J
074000             FROM 1 BY 1 UNTIL WKS-J > 8
074100     IF NOT REF-ENCONTRADA
074200        MOVE 'bar_large      ' TO WKS-PT-CATEGORIA
074300        PERFORM 422-BUSCA-SPREAD-REF-1CAT VARYING WKS-J
074400                FROM 1 BY 1 UNTIL WKS-J > 8
074500     END-IF.
074600 420-BUSCA-SPREAD-REFERENCIA-E. EXIT.
074700
074800 422-BUSCA-SPREAD-REF-1CAT SECTION.
074900     IF WKS-SPR-CAT-NOM (WKS-J) = WKS-PT-CATEGORIA
075000        EVALUATE TRUE
075100          WHEN POSM-METAL-ORO
075200             MOVE WKS-SPR-CAT-PCT (WKS-J 1) TO WKS-PT-SPREAD-PCT
075300             MOVE 1 TO WKS-REF-CAT-FLG
075400          WHEN POSM-METAL-PLATA
075500             MOVE WKS-SPR-CAT-PCT (WKS-J 2) TO WKS-PT-SPREAD-PCT
075600             MOVE 1 TO WKS-REF-CAT-FLG
075700          WHEN POSM-METAL-PLATINO
075800             MOVE WKS-SPR-CAT-PCT (WKS-J 3) TO WKS-PT-SPREAD-PCT
075900             MOVE 1 TO WKS-REF-CAT-FLG
076000          WHEN POSM-METAL-PALADIO
076100             MOVE WKS-SPR-CAT-PCT (WKS-J 4) TO WKS-PT-SPREAD-PCT
076200             MOVE 1 TO WKS-REF-CAT-FLG
076300          WHEN OTHER
076400             MOVE 0 TO WKS-PT-SPREAD-PCT
076500             MOVE 1 TO WKS-REF-CAT-FLG
076600        END-EVALUATE
076700     END-IF.
076800 422-BUSCA-SPREAD-REF-1CAT-E. EXIT.
076900
077000******************************************************************
077100*                V A L O R I Z A C I O N   D E   L A   P O S I C I O N
077200******************************************************************
077300 420-VALORIZA-POSICION SECTION.
077400     MOVE 0 TO WKS-PT-PRECIO-GRAMO
077500     PERFORM 424-BUSCA-PRECIO-METAL VARYING WKS-I
077600             FROM 1 BY 1 UNTIL WKS-I > 4
077700     COMPUTE WKS-PT-VALOR-ACTUAL ROUNDED =
077800             WKS-PT-PRECIO-GRAMO * POSM-PESO-GRAMOS *
077900             (1 - (WKS-PT-SPREAD-PCT / 100)).
078000 420-VALORIZA-POSICION-E. EXIT.
078100
078200 424-BUSCA-PRECIO-METAL SECTION.
078300     IF WKS-PRC-METAL (WKS-I) = POSM-METAL
078400        MOVE WKS-PRC-EUR-GRAMO (WKS-I) TO WKS-PT-PRECIO-GRAMO
078500     END-IF.
078600 424-BUSCA-PRECIO-METAL-E. EXIT.
078700
078800******************************************************************
078900*      A C U M U L A C I O N   D E   T O T A L E S   D E L   U S U A R I O
079000******************************************************************
079100 425-ACUMULA-POSICION SECTION.
079150     PERFORM 426-CALCULA-GANANCIA-POSICION
079200     ADD POSM-COMPRA-EUR     TO WKS-UA-TOT-COMPRA
079300     ADD WKS-PT-VALOR-ACTUAL TO WKS-UA-TOT-ACTUAL
079400     EVALUATE TRUE
079500       WHEN POSM-METAL-ORO
079600          ADD POSM-PESO-GRAMOS TO WKS-UA-PESO-ORO
079700       WHEN POSM-METAL-PLATA
079800          ADD POSM-PESO-GRAMOS TO WKS-UA-PESO-PLATA
079900       WHEN POSM-METAL-PLATINO
080000          ADD POSM-PESO-GRAMOS TO WKS-UA-PESO-PLATINO
080100       WHEN POSM-METAL-PALADIO
080200          ADD POSM-PESO-GRAMOS TO WKS-UA-PESO-PALADIO
080300       WHEN OTHER
080400          CONTINUE
080500     END-EVALUATE.
080600 425-ACUMULA-POSICION-E. EXIT.
080610
080620*--->> GANANCIA/PERDIDA POR POSICION, SOLICITUD BPM 242551. SE
080630*      DEJA DISPONIBLE EN WKS-POSICION-TRABAJO PARA USO INTERNO
080640*      DEL PROGRAMA (NO SE IMPRIME COLUMNA POR POSICION).
080650 426-CALCULA-GANANCIA-POSICION SECTION.
080660     COMPUTE WKS-PT-GAN-EUR =
080670             WKS-PT-VALOR-ACTUAL - POSM-COMPRA-EUR
080680     IF POSM-COMPRA-EUR = 0
080690        MOVE 0 TO WKS-PT-GAN-PCT
080691     ELSE
080692        COMPUTE WKS-PT-GAN-PCT ROUNDED =
080693                (WKS-PT-GAN-EUR / POSM-COMPRA-EUR) * 100
080694     END-IF.
080695 426-CALCULA-GANANCIA-POSICION-E. EXIT.
080696
080700 430-CALCULA-GANANCIA-USUARIO SECTION.
080900     COMPUTE WKS-UA-GAN-EUR =
081000             WKS-UA-TOT-ACTUAL - WKS-UA-TOT-COMPRA
081100     IF WKS-UA-TOT-COMPRA = 0
081200        MOVE 0 TO WKS-UA-GAN-PCT
081300     ELSE
081400        COMPUTE WKS-UA-GAN-PCT ROUNDED =
081500                (WKS-UA-GAN-EUR / WKS-UA-TOT-COMPRA) * 100
081600     END-IF
081700     ADD WKS-UA-TOT-COMPRA TO WKS-TOT-COMPRA-GRAL
081800     ADD WKS-UA-TOT-ACTUAL TO WKS-TOT-ACTUAL-GRAL.
081900 430-CALCULA-GANANCIA-USUARIO-E. EXIT.
082000
082100******************************************************************
082200*           E S C R I T U R A   D E L   S N A P S H O T          *
082300******************************************************************
082400 500-ESCRIBE-SNAPSHOT SECTION.
082500     MOVE 0 TO WKS-SNAP-EXISTE-FLG
082600     PERFORM 505-BUSCA-SNAPSHOT-EXISTENTE VARYING WKS-I
082700             FROM 1 BY 1 UNTIL WKS-I > WKS-SNAP-TOTAL
082800     IF NOT SNAP-EXISTENTE-ENCONTRADO
082900        IF WKS-SNAP-TOTAL >= 2000
083000*--> NO HAY ESPACIO EN LA TABLA DE FOTOS (MAXIMO 2000). SE
083100*--> MARCA EL USUARIO CON ERROR Y SE OMITE SU FOTO DEL DIA.
083200           MOVE 1 TO WKS-USUARIO-ERROR-FLG
083300           GO TO 500-ESCRIBE-SNAPSHOT-E
083400        END-IF
083500        ADD 1 TO WKS-SNAP-TOTAL
083600        MOVE WKS-SNAP-TOTAL TO WKS-I
083700        ADD 1 TO WKS-SNAPSHOTS-ESCRITOS
083800     ELSE
083900        ADD 1 TO WKS-SNAPSHOTS-ACTUALIZADOS
084000     END-IF
084100     MOVE WKS-UA-ID          TO WKS-SNAP-USUARIO      (WKS-I)
084200     MOVE WKS-FECHA-PROCESO  TO WKS-SNAP-FECHA        (WKS-I)
084300     MOVE WKS-UA-TOT-COMPRA  TO WKS-SNAP-COMPRA-EUR   (WKS-I)
084400     MOVE WKS-UA-TOT-ACTUAL  TO WKS-SNAP-ACTUAL-EUR   (WKS-I)
084500     MOVE WKS-UA-PESO-ORO    TO WKS-SNAP-PESO-ORO     (WKS-I)
084600     MOVE WKS-UA-PESO-PLATA  TO WKS-SNAP-PESO-PLATA   (WKS-I)
084700     MOVE WKS-UA-PESO-PLATINO TO WKS-SNAP-PESO-PLATINO (WKS-I)
084800     MOVE WKS-UA-PESO-PALADIO TO WKS-SNAP-PESO-PALADIO (WKS-I)
084900     MOVE WKS-UA-NUM-POS     TO WKS-SNAP-NUM-POS      (WKS-I).
085000 500-ESCRIBE-SNAPSHOT-E. EXIT.
085100
085200 505-BUSCA-SNAPSHOT-EXISTENTE SECTION.
085300     IF WKS-SNAP-USUARIO (WKS-I) = WKS-UA-ID AND
085400        WKS-SNAP-FECHA   (WKS-I) = WKS-FECHA-PROCESO
085500        MOVE 1 TO WKS-SNAP-EXISTE-FLG
085600     END-IF.
085700 505-BUSCA-SNAPSHOT-EXISTENTE-E. EXIT.
085800
085900******************************************************************
086000*      G R A B A C I O N   F I N A L   D E   L A   T A B L A     *
086100******************************************************************
086200 700-GRABA-TABLA-SNAPSHOTS SECTION.
086300     OPEN OUTPUT PMSNAP
086400     IF FS-PMSNAP NOT = 0
086500        DISPLAY '>>> ERROR AL REESCRIBIR PMSNAP, STATUS: '
086600                FS-PMSNAP UPON CONSOLE
086700        ADD 1 TO WKS-ERRORES
086800     ELSE
086900        PERFORM 710-GRABA-UN-SNAPSHOT VARYING WKS-I
087000                FROM 1 BY 1 UNTIL WKS-I > WKS-SNAP-TOTAL
087100        CLOSE PMSNAP
087200     END-IF.
087300 700-GRABA-TABLA-SNAPSHOTS-E. EXIT.
087400
087500 710-GRABA-UN-SNAPSHOT SECTION.
087600     MOVE WKS-SNAP-USUARIO      (WKS-I) TO SNAP-USUARIO
087700     MOVE WKS-SNAP-FECHA        (WKS-I) TO SNAP-FECHA
087800     MOVE WKS-SNAP-COMPRA-EUR   (WKS-I) TO SNAP-COMPRA-EUR
087900     MOVE WKS-SNAP-ACTUAL-EUR   (WKS-I) TO SNAP-ACTUAL-EUR
088000     MOVE WKS-SNAP-PESO-ORO     (WKS-I) TO SNAP-PESO-ORO
088100     MOVE WKS-SNAP-PESO-PLATA   (WKS-I) TO SNAP-PESO-PLATA
088200     MOVE WKS-SNAP-PESO-PLATINO (WKS-I) TO SNAP-PESO-PLATINO
088300     MOVE WKS-SNAP-PESO-PALADIO (WKS-I) TO SNAP-PESO-PALADIO
088400     MOVE WKS-SNAP-NUM-POS      (WKS-I) TO SNAP-NUM-POSICIONES
088500     WRITE SNAP-REG
088600     IF FS-PMSNAP NOT = 0
088700        DISPLAY '>>> ERROR AL GRABAR FOTO, USUARIO: '
088800                SNAP-USUARIO UPON CONSOLE
088900        ADD 1 TO WKS-ERRORES
089000     END-IF.
089100 710-GRABA-UN-SNAPSHOT-E. EXIT.
089200
089300******************************************************************
089400*                  R E P O R T E   D E   C O R R I D A            *
089500******************************************************************
089600 600-ENCABEZADO-REPORTE SECTION.
089700     MOVE WKS-FECHA-PROCESO TO ENC-FECHA
089800     WRITE LIN-REPORTE FROM WKS-LINEA-ENCABEZADO.
089900 600-ENCABEZADO-REPORTE-E. EXIT.
090000
090100 610-LINEA-DETALLE SECTION.
090200     MOVE WKS-UA-ID       TO DET-USUARIO
090300     MOVE WKS-UA-EMAIL (1:30) TO DET-EMAIL
090400     MOVE WKS-UA-TOT-COMPRA TO DET-COMPRA
090500     MOVE WKS-UA-TOT-ACTUAL TO DET-ACTUAL
090600     MOVE WKS-UA-GAN-EUR    TO DET-GAN-EUR
090700     MOVE WKS-UA-GAN-PCT    TO DET-GAN-PCT
090800     MOVE WKS-UA-NUM-POS    TO DET-NUM-POS
090900     MOVE WKS-UA-STATUS     TO DET-STATUS
091000     WRITE LIN-REPORTE FROM WKS-LINEA-DETALLE.
091100 610-LINEA-DETALLE-E. EXIT.
091200
091300 650-LINEA-CONTROL SECTION.
091400     MOVE WKS-USUARIOS-CON-POSICION      TO CTL-USUARIOS
091500     MOVE WKS-SNAPSHOTS-ESCRITOS         TO CTL-ESCRITAS
091600     MOVE WKS-SNAPSHOTS-ACTUALIZADOS     TO CTL-ACTUALIZADAS
091700     MOVE WKS-ERRORES                    TO CTL-ERRORES
091800     WRITE LIN-REPORTE FROM WKS-LINEA-CONTROL
091900     MOVE WKS-TOT-COMPRA-GRAL            TO CTL-TOT-COMPRA
092000     MOVE WKS-TOT-ACTUAL-GRAL            TO CTL-TOT-ACTUAL
092100     WRITE LIN-REPORTE FROM WKS-LINEA-CONTROL-2.
092200 650-LINEA-CONTROL-E. EXIT.
092300
092400******************************************************************
092500*                   C I E R R E   D E   A R C H I V O S           *
092600******************************************************************
092700 900-CIERRA-ARCHIVOS SECTION.
092800     CLOSE PMUSRM PMPOSM PMPARM PMPRCT PMLSTR.
092900 900-CIERRA-ARCHIVOS-E. EXIT.
093000
