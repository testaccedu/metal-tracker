000100******************************************************************
000200*              P M P A R M   -   P A R A M E T R O S  D E  S P R E A D
000300*                              P O R   U S U A R I O
000400*-----------------------------------------------------------------*
000500* APLICACION  : CARTERA METALES                                   *
000600* ARCHIVO     : PMPARM (SPREADS POR DEFECTO DEL USUARIO)           *
000700* LLAVE       : PARM-USUARIO                                      *
000800* NOTA        : 8 CATEGORIAS DE SPREAD POR USUARIO. CATEGORIA SIN  *
000900*               VALOR PROPIO QUEDA CON PARM-SPR-FLG(N) = 'N' Y SE  *
001000*               RESUELVE CONTRA LA TABLA DE REFERENCIA DE MERCADO. *
001100*-----------------------------------------------------------------*
001200* 2024-02-11 PEDR  CREACION, SOLICITUD BPM 241190                  *
001300******************************************************************
001400 01  PARM-REG.
001500     05  PARM-USUARIO                PIC 9(06).
001600     05  PARM-SPREAD-TBL OCCURS 8 TIMES
001700                         INDEXED BY PARM-IDX.
001800         10  PARM-SPR-CAT             PIC X(15).
001900         10  PARM-SPR-PCT             PIC S9(03)V99.
002000         10  PARM-SPR-FLG             PIC X(01).
002100             88  PARM-SPR-PRESENTE              VALUE 'Y'.
002200     05  FILLER                       PIC X(05) VALUE SPACES.
