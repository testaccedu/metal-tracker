000100******************************************************************
000200* FECHA       : 20/03/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CARTERA METALES                                  *
000500* PROGRAMA    : PMSNAPL1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA HEREDADO QUE TOMA TODAS LAS POSICIONES  *
000800*             : DE METAL SIN IMPORTAR EL USUARIO PROPIETARIO,    *
000900*             : LAS VALORIZA CON EL MISMO ARITMETICO DE LA FOTO  *
001000*             : DIARIA E IMPRIME UN RESUMEN DE CARTERA UNICO      *
001100* ARCHIVOS    : PMPOSM.ENTRADA.UNO, PMPRCT.ENTRADA.DOS            *
001200* PROGRAMA(S) : NO APLICA                                        *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. PMSNAPL1.
001600 AUTHOR.          ERICK DANIEL RAMIREZ DIVAS.
001700 INSTALLATION.    DEPARTAMENTO DE SISTEMAS.
001800 DATE-WRITTEN.    20/03/1990.
001900 DATE-COMPILED.
002000 SECURITY.        USO INTERNO UNICAMENTE.
002100******************************************************************
002200*                     B I T A C O R A   D E   C A M B I O S       *
002300*-----------------------------------------------------------------
002400* FECHA      PROGRAMADOR  SOLICITUD   DESCRIPCION                *
002500* ---------- -----------  ----------  ------------------------- *
002600* 20/03/1990 EEDR         241191      VERSION ORIGINAL. RESUMEN  *
002700*                                     UNICO DE TODAS LAS         *
002800*                                     POSICIONES, SIN AGRUPAR    *
002900*                                     POR USUARIO.               *
003000* 11/08/1992 PEDR         241250      SE AGREGA RESOLUCION DE    *
003100*                                     SPREAD CONTRA LA TABLA DE  *
003200*                                     REFERENCIA DE MERCADO      *
003300*                                     (ANTES SOLO USABA SPREAD   *
003400*                                     DE POSICION O CERO).       *
003500* 05/05/1995 JLOP         241390      SE AGREGA PORCENTAJE DE    *
003600*                                     GANANCIA/PERDIDA AL        *
003700*                                     RESUMEN IMPRESO.           *
003800* 19/02/1999 PEDR         Y2K-0241    REVISION DE FIN DE SIGLO:  *
003900*                                     FECHAS AAAAMMDD DE 4       *
004000*                                     POSICIONES DE ANO. SIN     *
004100*                                     CAMBIOS DE CODIGO.         *
004200* 14/07/2003 MRAM         241850      SE AGREGA MENSAJE "NO      *
004300*                                     POSITIONS" CUANDO LA       *
004400*                                     CARTERA VIENE VACIA.       *
004500* 22/11/2010 EEDR         242120      REVISION ANUAL. SIN        *
004600*                                     CAMBIOS FUNCIONALES.       *
004610* 19/01/2023 EEDR         242550      SE AGREGA EL CALCULO DEL  *
004620*                                     PRECIO POR ONZA TROY EN   *
004630*                                     LA TABLA DE PRECIOS.      *
004640* 02/02/2023 JLOP         242551      SE AGREGA LA GANANCIA     *
004650*                                     PERDIDA POR POSICION,     *
004660*                                     SOLO PARA USO INTERNO.    *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS METAL-VALIDO IS 'G' THRU 'Z'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PMPOSM ASSIGN TO PMPOSM
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-PMPOSM.
005800
005900     SELECT PMPRCT ASSIGN TO PMPRCT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-PMPRCT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PMPOSM.
006600     COPY PMPOSM.
006700 FD  PMPRCT.
006800     COPY PMPRCT.
006900
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*      TABLA DE FACTORES DE CONVERSION A GRAMOS POR UNIDAD        *
007300******************************************************************
007400 01  WKS-FACTORES-PESO-LIT.
007500     02  FILLER PIC X(11) VALUE 'g 000010000'.
007600     02  FILLER PIC X(11) VALUE 'oz000311035'.
007700     02  FILLER PIC X(11) VALUE 'kg010000000'.
007800 01  WKS-FACTORES-PESO-R REDEFINES WKS-FACTORES-PESO-LIT.
007900     02  WKS-FACTOR-ENTRADA OCCURS 3 TIMES
008000                             INDEXED BY WKS-FACTOR-IDX.
008100         04  WKS-FACT-UNIDAD          PIC X(02).
008200         04  WKS-FACT-VALOR           PIC 9(05)V9999.
008300
008400******************************************************************
008500*      TABLA DE PRECIOS DE CONTADO FIJOS DE RESPALDO (EUR/GR)     *
008600******************************************************************
008700 01  WKS-PRECIOS-DEFECTO-LIT.
008800     02  FILLER PIC X(19) VALUE 'gold      000755000'.
008900     02  FILLER PIC X(19) VALUE 'silver    000009200'.
009000     02  FILLER PIC X(19) VALUE 'platinum  000285000'.
009100     02  FILLER PIC X(19) VALUE 'palladium 000298000'.
009200 01  WKS-PRECIOS-DEFECTO-R REDEFINES WKS-PRECIOS-DEFECTO-LIT.
009300     02  WKS-PRECIO-DEFECTO OCCURS 4 TIMES
009400                             INDEXED BY WKS-PRDEF-IDX.
009500         04  WKS-PRD-METAL            PIC X(10).
009600         04  WKS-PRD-EUR-GRAMO        PIC 9(05)V9999.
009700
009800 01  WKS-TABLA-PRECIOS.
009900     02  WKS-PRECIO-ENTRADA OCCURS 4 TIMES
010000                             INDEXED BY WKS-PRECIO-IDX.
010100         04  WKS-PRC-METAL            PIC X(10).
010200         04  WKS-PRC-EUR-GRAMO        PIC 9(05)V9999.
010210*--> PRECIO POR ONZA TROY = PRECIO POR GRAMO X 31.1035,
010220*--> REDONDEADO A 2 DECIMALES (VER 170-CALCULA-PRECIO-ONZA).
010230         04  WKS-PRC-EUR-ONZA         PIC 9(07)V99.
010300         04  FILLER                   PIC X(03) VALUE SPACES.
010400
010500******************************************************************
010600*   TABLA DE MAPEO DE TIPO DE PRODUCTO A CATEGORIA DE SPREAD      *
010700******************************************************************
010800 01  WKS-MAPEO-PRODUCTO-LIT.
010900     02  FILLER PIC X(25) VALUE 'coin      coin_bullion   '.
011000     02  FILLER PIC X(25) VALUE 'bar       bar_large      '.
011100     02  FILLER PIC X(25) VALUE 'round     round          '.
011200     02  FILLER PIC X(25) VALUE 'granulate granulate      '.
011300     02  FILLER PIC X(25) VALUE 'jewelry   jewelry        '.
011400 01  WKS-MAPEO-PRODUCTO-R REDEFINES WKS-MAPEO-PRODUCTO-LIT.
011500     02  WKS-MAPEO-ENTRADA OCCURS 5 TIMES
011600                            INDEXED BY WKS-MAPEO-IDX.
011700         04  WKS-MAP-PRODUCTO         PIC X(10).
011800         04  WKS-MAP-CATEGORIA        PIC X(15).
011900
012000******************************************************************
012100*  TABLA DE SPREAD DE REFERENCIA DE MERCADO (CATEGORIA X METAL)  *
012200*  ORDEN DE COLUMNAS: ORO, PLATA, PLATINO, PALADIO               *
012300******************************************************************
012400 01  WKS-SPREADS-REF-LIT.
012500     02  FILLER PIC X(35) VALUE 'coin_bullion   00300008000050000600'.
012600     02  FILLER PIC X(35) VALUE 'coin_numismatic00800013000100001100'.
012700     02  FILLER PIC X(35) VALUE 'bar_large      00150005000030000400'.
012800     02  FILLER PIC X(35) VALUE 'bar_small      00350007000050000600'.
012900     02  FILLER PIC X(35) VALUE 'bar_minted     00300006500045000550'.
013000     02  FILLER PIC X(35) VALUE 'round          00350007000050000600'.
013100     02  FILLER PIC X(35) VALUE 'granulate      00150005000030000400'.
013200     02  FILLER PIC X(35) VALUE 'jewelry        01500015000150001500'.
013300 01  WKS-SPREADS-REF-R REDEFINES WKS-SPREADS-REF-LIT.
013400     02  WKS-SPR-CATEGORIA OCCURS 8 TIMES
013500                            INDEXED BY WKS-SPRCAT-IDX.
013600         04  WKS-SPR-CAT-NOM          PIC X(15).
013700         04  WKS-SPR-CAT-PCT OCCURS 4 TIMES
013800                             PIC 9(03)V99.
013900
014000******************************************************************
014100*            AREA DE TRABAJO DE LA POSICION EN PROCESO            *
014200******************************************************************
014300 01  WKS-POSICION-TRABAJO.
014400     02  WKS-PT-FACTOR                PIC 9(05)V9999.
014500     02  WKS-PT-CATEGORIA             PIC X(15).
014600     02  WKS-PT-SPREAD-PCT            PIC S9(03)V99.
014700     02  WKS-PT-PRECIO-GRAMO          PIC 9(05)V9999.
014800     02  WKS-PT-VALOR-ACTUAL          PIC 9(09)V99.
014810*--> GANANCIA/PERDIDA DE LA POSICION CONTRA SU PROPIO PRECIO DE
014820*--> COMPRA, SOLICITUD BPM 242551 (SOLO USO INTERNO, SIN COLUMNA
014830*--> EN EL REPORTE).
014840     02  WKS-PT-GAN-EUR               PIC S9(09)V99.
014850     02  WKS-PT-GAN-PCT               PIC S9(03)V99.
014900     02  FILLER                       PIC X(05) VALUE SPACES.
015000
015100 01  WKS-FS-STATUS.
015120     02  FS-PMPOSM                   PIC 9(02) VALUE ZEROES.
015140     02  FS-PMPRCT                   PIC 9(02) VALUE ZEROES.
015160     02  FILLER                      PIC X(05) VALUE SPACES.
015300
015400 01  WKS-FLAGS.
015500     02  WKS-FIN-PMPOSM               PIC 9(01) VALUE ZEROES.
015600         88  FIN-PMPOSM                          VALUE 1.
015700     02  WKS-FIN-PMPRCT               PIC 9(01) VALUE ZEROES.
015800         88  FIN-PMPRCT                          VALUE 1.
015900     02  WKS-PRECIOS-PRESENTE         PIC 9(01) VALUE ZEROES.
016000         88  ARCHIVO-PRECIOS-PRESENTE            VALUE 1.
016100     02  WKS-REF-CAT-FLG              PIC 9(01) VALUE ZEROES.
016200         88  REF-ENCONTRADA                      VALUE 1.
016300     02  FILLER                       PIC X(05) VALUE SPACES.
016400
016500 01  WKS-CONTADORES.
016600     02  WKS-NUM-POSICIONES          PIC 9(05) COMP VALUE ZERO.
016700     02  WKS-I                       PIC 9(05) COMP VALUE ZERO.
016800     02  WKS-J                       PIC 9(05) COMP VALUE ZERO.
016900     02  WKS-K                       PIC 9(05) COMP VALUE ZERO.
017000     02  FILLER                      PIC X(05) VALUE SPACES.
017100
017200 01  WKS-RESUMEN-CARTERA.
017300     02  WKS-RC-TOT-COMPRA           PIC 9(09)V99 VALUE ZERO.
017400     02  WKS-RC-TOT-ACTUAL           PIC 9(09)V99 VALUE ZERO.
017500     02  WKS-RC-GAN-EUR              PIC S9(09)V99 VALUE ZERO.
017600     02  WKS-RC-GAN-PCT              PIC S9(03)V99 VALUE ZERO.
017700     02  FILLER                      PIC X(05) VALUE SPACES.
017800
017900 01  WKS-LINEA-RESUMEN.
018000     02  FILLER                     PIC X(12) VALUE 'COMPRA EUR:'.
018100     02  PRINT-COMPRA               PIC ----,---,--9.99.
018200     02  FILLER                     PIC X(03) VALUE SPACES.
018300     02  FILLER                     PIC X(13) VALUE 'ACTUAL EUR:'.
018400     02  PRINT-ACTUAL               PIC ----,---,--9.99.
018500     02  FILLER                     PIC X(03) VALUE SPACES.
018600     02  FILLER                     PIC X(09) VALUE 'GAN/PER:'.
018700     02  PRINT-GANANCIA             PIC ----,---,--9.99.
018800     02  FILLER                     PIC X(03) VALUE SPACES.
018900     02  FILLER                     PIC X(06) VALUE 'PCT:'.
019000     02  PRINT-PORCENTAJE           PIC ----9.99.
019100     02  FILLER                     PIC X(03) VALUE SPACES.
019200     02  FILLER                     PIC X(11) VALUE 'POSICIONES:'.
019300     02  PRINT-NUM-POSICIONES       PIC ZZZ9.
019400
019500******************************************************************
019600 PROCEDURE DIVISION.
019700* <--------------------->    MAIN SECTION
019800 100-MAIN SECTION.
019900     PERFORM 110-OPEN-DATASET
020000     PERFORM 150-CARGA-TABLA-PRECIOS
020100     PERFORM 120-READ-REGS
020200     PERFORM 140-CLOSE-DATASET.
020300     STOP RUN.
020400 100-MAIN-E. EXIT.
020500
020600* <------------------>  SECTION TO OPEN DATASET
020700 110-OPEN-DATASET SECTION.
020800     OPEN INPUT PMPOSM
020900     IF FS-PMPOSM = 97
021000        MOVE ZEROS TO FS-PMPOSM
021100     END-IF
021200     IF FS-PMPOSM NOT = 0
021300        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
021400                 UPON CONSOLE
021500        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
021600                 UPON CONSOLE
021700        DISPLAY " FILE ESTATUS DEL ARCHIVO UNO : (" FS-PMPOSM ")"
021800                 UPON CONSOLE
021900        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
022000                 UPON CONSOLE
022100        MOVE 91 TO RETURN-CODE
022200        STOP RUN
022300     END-IF
022400
022500     OPEN INPUT PMPRCT
022600     IF FS-PMPRCT = 0
022700        MOVE 1 TO WKS-PRECIOS-PRESENTE
022800     ELSE
022900        IF FS-PMPRCT = 97 OR FS-PMPRCT = 35
023000           CONTINUE
023100        ELSE
023200           DISPLAY " FILE ESTATUS DEL ARCHIVO DOS : (" FS-PMPRCT
023300                   ")" UPON CONSOLE
023400           MOVE 91 TO RETURN-CODE
023500           STOP RUN
023600        END-IF
023700     END-IF
023800     DISPLAY "************ LECTURA DE DATOS EXITOSA *************"
023900                 UPON CONSOLE.
024000 110-OPEN-DATASET-E. EXIT.
024100
024200******************************************************************
024300*        C A R G A   D E   L A   T A B L A   D E   P R E C I O S *
024400******************************************************************
024500 150-CARGA-TABLA-PRECIOS SECTION.
024600     PERFORM 151-COPIA-PRECIO-DEFECTO VARYING WKS-I
024700             FROM 1 BY 1 UNTIL WKS-I > 4
024800
024900     IF ARCHIVO-PRECIOS-PRESENTE
025000        PERFORM 155-LEE-PMPRCT-SIGUIENTE
025100        PERFORM 160-PROCESA-PRECIO-ARCHIVO UNTIL FIN-PMPRCT
025200        CLOSE PMPRCT
025300     END-IF
025310     PERFORM 170-CALCULA-PRECIO-ONZA VARYING WKS-I
025320             FROM 1 BY 1 UNTIL WKS-I > 4.
025400 150-CARGA-TABLA-PRECIOS-E. EXIT.
025500
025600 151-COPIA-PRECIO-DEFECTO SECTION.
025700     MOVE WKS-PRD-METAL (WKS-I)     TO WKS-PRC-METAL (WKS-I)
025800     MOVE WKS-PRD-EUR-GRAMO (WKS-I) TO WKS-PRC-EUR-GRAMO (WKS-I).
025900 151-COPIA-PRECIO-DEFECTO-E. EXIT.
026000
026100 155-LEE-PMPRCT-SIGUIENTE SECTION.
026200     READ PMPRCT
026300       AT END
026400          MOVE 1 TO WKS-FIN-PMPRCT
026500     END-READ.
026600 155-LEE-PMPRCT-SIGUIENTE-E. EXIT.
026700
026800 160-PROCESA-PRECIO-ARCHIVO SECTION.
026900     PERFORM 165-ACTUALIZA-PRECIO-TABLA VARYING WKS-I
027000             FROM 1 BY 1 UNTIL WKS-I > 4
027100     PERFORM 155-LEE-PMPRCT-SIGUIENTE.
027200 160-PROCESA-PRECIO-ARCHIVO-E. EXIT.
027300
027400 165-ACTUALIZA-PRECIO-TABLA SECTION.
027500     IF WKS-PRC-METAL (WKS-I) = PRCT-METAL
027600        MOVE PRCT-EUR-GRAMO TO WKS-PRC-EUR-GRAMO (WKS-I)
027700     END-IF.
027800 165-ACTUALIZA-PRECIO-TABLA-E. EXIT.
027900
027910*--->> PRECIO POR ONZA TROY, SOLICITUD BPM 242550. SE USA LA
027920*      EQUIVALENCIA DE 1 ONZA TROY = 31.1035 GRAMOS, LA MISMA
027930*      CONSTANTE DE LA TABLA DE FACTORES DE PESO.
027940 170-CALCULA-PRECIO-ONZA SECTION.
027950     COMPUTE WKS-PRC-EUR-ONZA (WKS-I) ROUNDED =
027960             WKS-PRC-EUR-GRAMO (WKS-I) * 31.1035.
027970 170-CALCULA-PRECIO-ONZA-E. EXIT.
027980
028000* <-------------> SECTION TO READ ALL REGS IN THE DATASET
028100 120-READ-REGS SECTION.
028200     READ PMPOSM
028300          AT END MOVE 1 TO WKS-FIN-PMPOSM
028400     END-READ
028500     PERFORM 125-PROCESA-UNA-POSICION UNTIL FIN-PMPOSM
028600     PERFORM 130-DISPLAY-STADISTICS.
028700 120-READ-REGS-E. EXIT.
028800
028900 125-PROCESA-UNA-POSICION SECTION.
029000     PERFORM 400-CONVIERTE-A-GRAMOS
029100     PERFORM 410-RESUELVE-SPREAD
029200     PERFORM 420-VALORIZA-POSICION
029210     PERFORM 426-CALCULA-GANANCIA-POSICION
029300     ADD POSM-COMPRA-EUR     TO WKS-RC-TOT-COMPRA
029400     ADD WKS-PT-VALOR-ACTUAL TO WKS-RC-TOT-ACTUAL
029500     ADD 1 TO WKS-NUM-POSICIONES
029600     READ PMPOSM
029700          AT END MOVE 1 TO WKS-FIN-PMPOSM
029800     END-READ.
029900 125-PROCESA-UNA-POSICION-E. EXIT.
030000
030100******************************************************************
030200*         C O N V I E R T E   P E S O   A   G R A M O S           *
030300******************************************************************
030400 400-CONVIERTE-A-GRAMOS SECTION.
030500     PERFORM 405-BUSCA-FACTOR-PESO VARYING WKS-I
030600             FROM 1 BY 1 UNTIL WKS-I > 3
030700     COMPUTE POSM-PESO-GRAMOS ROUNDED =
030800             POSM-CANTIDAD * POSM-PESO-UNIT * WKS-PT-FACTOR.
030900 400-CONVIERTE-A-GRAMOS-E. EXIT.
031000
031100 405-BUSCA-FACTOR-PESO SECTION.
031200     IF WKS-I = 1
031300        MOVE 1.0000 TO WKS-PT-FACTOR
031400     END-IF
031500     IF WKS-FACT-UNIDAD (WKS-I) = POSM-UNIDAD-PESO
031600        MOVE WKS-FACT-VALOR (WKS-I) TO WKS-PT-FACTOR
031700     END-IF.
031800 405-BUSCA-FACTOR-PESO-E. EXIT.
031900
032000******************************************************************
032100*        R E S O L U C I O N   D E L   S P R E A D   E F E C T I V O
032200*  NOTA: ESTE PROGRAMA NO CONOCE AL USUARIO PROPIETARIO, POR LO   *
032300*  QUE NO EXISTE NIVEL DE PRECEDENCIA DE SPREAD POR USUARIO. SE   *
032400*  RESUELVE DIRECTO DE LA POSICION A LA TABLA DE REFERENCIA.      *
032500******************************************************************
032600 410-RESUELVE-SPREAD SECTION.
032700     EVALUATE TRUE
032800       WHEN POSM-SPREAD-PRESENTE
032900          MOVE POSM-SPREAD-PCT TO WKS-PT-SPREAD-PCT
033000       WHEN POSM-DESC-PRESENTE
033100          MOVE POSM-DESC-PCT   TO WKS-PT-SPREAD-PCT
033200       WHEN OTHER
033300          PERFORM 412-DETERMINA-CATEGORIA
033400          PERFORM 420-BUSCA-SPREAD-REFERENCIA
033500     END-EVALUATE.
033600 410-RESUELVE-SPREAD-E. EXIT.
033700
033800 412-DETERMINA-CATEGORIA SECTION.
033900     IF POSM-CATEGORIA-SPR = SPACES
034000        MOVE 'bar_large      ' TO WKS-PT-CATEGORIA
034100        PERFORM 413-BUSCA-CATEGORIA-PRODUCTO VARYING WKS-K
034200                FROM 1 BY 1 UNTIL WKS-K > 5
034300     ELSE
034400        MOVE POSM-CATEGORIA-SPR TO WKS-PT-CATEGORIA
034500     END-IF.
034600 412-DETERMINA-CATEGORIA-E. EXIT.
034700
034800 413-BUSCA-CATEGORIA-PRODUCTO SECTION.
034900     IF WKS-MAP-PRODUCTO (WKS-K) = POSM-PRODUCTO
035000        MOVE WKS-MAP-CATEGORIA (WKS-K) TO WKS-PT-CATEGORIA
035100     END-IF.
035200 413-BUSCA-CATEGORIA-PRODUCTO-E. EXIT.
035300
035400 420-BUSCA-SPREAD-REFERENCIA SECTION.
035500     MOVE 0 TO WKS-REF-CAT-FLG
035600     PERFORM 422-BUSCA-SPREAD-REF-1CAT VARYING WKS-J
035700             FROM 1 BY 1 UNTIL WKS-J > 8
035800     IF NOT REF-ENCONTRADA
035900        MOVE 'bar_large      ' TO WKS-PT-CATEGORIA
036000        PERFORM 422-BUSCA-SPREAD-REF-1CAT VARYING WKS-J
036100                FROM 1 BY 1 UNTIL WKS-J > 8
036200     END-IF.
036300 420-BUSCA-SPREAD-REFERENCIA-E. EXIT.
036400
036500 422-BUSCA-SPREAD-REF-1CAT SECTION.
036600     IF WKS-SPR-CAT-NOM (WKS-J) = WKS-PT-CATEGORIA
036700        EVALUATE TRUE
036800          WHEN POSM-METAL-ORO
036900             MOVE WKS-SPR-CAT-PCT (WKS-J 1) TO WKS-PT-SPREAD-PCT
037000             MOVE 1 TO WKS-REF-CAT-FLG
037100          WHEN POSM-METAL-PLATA
037200             MOVE WKS-SPR-CAT-PCT (WKS-J 2) TO WKS-PT-SPREAD-PCT
037300             MOVE 1 TO WKS-REF-CAT-FLG
037400          WHEN POSM-METAL-PLATINO
037500             MOVE WKS-SPR-CAT-PCT (WKS-J 3) TO WKS-PT-SPREAD-PCT
037600             MOVE 1 TO WKS-REF-CAT-FLG
037700          WHEN POSM-METAL-PALADIO
037800             MOVE WKS-SPR-CAT-PCT (WKS-J 4) TO WKS-PT-SPREAD-PCT
037900             MOVE 1 TO WKS-REF-CAT-FLG
038000          WHEN OTHER
038100             MOVE 0 TO WKS-PT-SPREAD-PCT
038200             MOVE 1 TO WKS-REF-CAT-FLG
038300        END-EVALUATE
038400     END-IF.
038500 422-BUSCA-SPREAD-REF-1CAT-E. EXIT.
038600
038700******************************************************************
038800*                V A L O R I Z A C I O N   D E   L A   P O S I C I O N
038900******************************************************************
039000 420-VALORIZA-POSICION SECTION.
039100     MOVE 0 TO WKS-PT-PRECIO-GRAMO
039200     PERFORM 424-BUSCA-PRECIO-METAL VARYING WKS-I
039300             FROM 1 BY 1 UNTIL WKS-I > 4
039400     COMPUTE WKS-PT-VALOR-ACTUAL ROUNDED =
039500             WKS-PT-PRECIO-GRAMO * POSM-PESO-GRAMOS *
039600             (1 - (WKS-PT-SPREAD-PCT / 100)).
039700 420-VALORIZA-POSICION-E. EXIT.
039800
039900 424-BUSCA-PRECIO-METAL SECTION.
040000     IF WKS-PRC-METAL (WKS-I) = POSM-METAL
040100        MOVE WKS-PRC-EUR-GRAMO (WKS-I) TO WKS-PT-PRECIO-GRAMO
040200     END-IF.
040300 424-BUSCA-PRECIO-METAL-E. EXIT.
040400
040410*--->> GANANCIA/PERDIDA POR POSICION, SOLICITUD BPM 242551. SE
040420*      DEJA DISPONIBLE EN WKS-POSICION-TRABAJO PARA USO INTERNO
040430*      DEL PROGRAMA (NO SE IMPRIME COLUMNA POR POSICION).
040440 426-CALCULA-GANANCIA-POSICION SECTION.
040450     COMPUTE WKS-PT-GAN-EUR =
040460             WKS-PT-VALOR-ACTUAL - POSM-COMPRA-EUR
040470     IF POSM-COMPRA-EUR = 0
040480        MOVE 0 TO WKS-PT-GAN-PCT
040490     ELSE
040491        COMPUTE WKS-PT-GAN-PCT ROUNDED =
040492                (WKS-PT-GAN-EUR / POSM-COMPRA-EUR) * 100
040493     END-IF.
040494 426-CALCULA-GANANCIA-POSICION-E. EXIT.
040495
040500* <--------> SECTION TO DISPLAY STADISTICS IN THE PRINT SPOOL
040600 130-DISPLAY-STADISTICS SECTION.
040700     IF WKS-NUM-POSICIONES = 0
040800        DISPLAY "NO POSITIONS" UPON CONSOLE
040900     ELSE
041000        COMPUTE WKS-RC-GAN-EUR =
041100                WKS-RC-TOT-ACTUAL - WKS-RC-TOT-COMPRA
041200        IF WKS-RC-TOT-COMPRA = 0
041300           MOVE 0 TO WKS-RC-GAN-PCT
041400        ELSE
041500           COMPUTE WKS-RC-GAN-PCT ROUNDED =
041600                   (WKS-RC-GAN-EUR / WKS-RC-TOT-COMPRA) * 100
041700        END-IF
041800        MOVE WKS-RC-TOT-COMPRA     TO PRINT-COMPRA
041900        MOVE WKS-RC-TOT-ACTUAL     TO PRINT-ACTUAL
042000        MOVE WKS-RC-GAN-EUR        TO PRINT-GANANCIA
042100        MOVE WKS-RC-GAN-PCT        TO PRINT-PORCENTAJE
042200        MOVE WKS-NUM-POSICIONES    TO PRINT-NUM-POSICIONES
042300        DISPLAY WKS-LINEA-RESUMEN
042400     END-IF.
042500 130-DISPLAY-STADISTICS-E. EXIT.
042600
042700* <-------------> SECTION TO CLOSE THE DATASET IN USE
042800 140-CLOSE-DATASET SECTION.
042900     CLOSE PMPOSM.
043000 140-CLOSE-DATASET-E. EXIT.
043100
