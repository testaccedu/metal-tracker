000100******************************************************************
000200*              P M P O S M   -   M A E S T R O   D E   P O S I C I O N E S
000300*-----------------------------------------------------------------*
000400* APLICACION  : CARTERA METALES                                   *
000500* ARCHIVO     : PMPOSM (POSICIONES DE METAL, LINEA SECUENCIAL)     *
000600* LLAVE       : POSM-USUARIO + POSM-ID (ASCENDENTE)                *
000700*-----------------------------------------------------------------*
000800* 2024-02-05 PEDR  CREACION, SOLICITUD BPM 241190                  *
000900* 2024-09-02 EEDR  SE AGREGAN POSM-SPREAD-FLG/POSM-DESC-FLG PARA   *
001000*                  DISTINGUIR VALOR AUSENTE DE VALOR CERO          *
001100******************************************************************
001200 01  POSM-REG.
001300     05  POSM-ID                     PIC 9(06).
001400     05  POSM-USUARIO                PIC 9(06).
001500     05  POSM-METAL                  PIC X(10).
001600         88  POSM-METAL-ORO                     VALUE 'gold      '.
001700         88  POSM-METAL-PLATA                   VALUE 'silver    '.
001800         88  POSM-METAL-PLATINO                 VALUE 'platinum  '.
001900         88  POSM-METAL-PALADIO                 VALUE 'palladium '.
002000     05  POSM-PRODUCTO                PIC X(10).
002100     05  POSM-DESCRIPCION             PIC X(30).
002200     05  POSM-CANTIDAD                PIC 9(04).
002300     05  POSM-PESO-UNIT               PIC 9(05)V999.
002400     05  POSM-UNIDAD-PESO             PIC X(02).
002500     05  POSM-PESO-GRAMOS             PIC 9(07)V999.
002600     05  POSM-COMPRA-EUR              PIC 9(07)V99.
002700     05  POSM-FECHA-COMPRA            PIC 9(08).
002800*    --- REDEFINE DE LA FECHA DE COMPRA EN ANO/MES/DIA ---------*
002900     05  POSM-FECHA-COMPRA-R REDEFINES POSM-FECHA-COMPRA.
003000         10  POSM-FC-ANO              PIC 9(04).
003100         10  POSM-FC-MES              PIC 9(02).
003200         10  POSM-FC-DIA              PIC 9(02).
003300     05  POSM-CATEGORIA-SPR           PIC X(15).
003400     05  POSM-SPREAD-PCT              PIC S9(03)V99.
003500     05  POSM-SPREAD-FLG              PIC X(01).
003600         88  POSM-SPREAD-PRESENTE              VALUE 'Y'.
003700     05  POSM-DESC-PCT                PIC S9(03)V99.
003800     05  POSM-DESC-FLG                PIC X(01).
003900         88  POSM-DESC-PRESENTE                VALUE 'Y'.
004000     05  FILLER                       PIC X(05) VALUE SPACES.
