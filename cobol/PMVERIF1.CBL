000100******************************************************************
000200* FECHA       : 10/04/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CARTERA METALES                                  *
000500* PROGRAMA    : PMVERIF1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA QUE LEE LOS TRES ARCHIVOS MAESTROS DE   *
000800*             : LA CARTERA (USUARIOS, POSICIONES Y FOTOS) PARA   *
000900*             : ENVIAR AL SPOOL EL DETALLE DE REGISTROS LEIDOS   *
001000*             : Y LOS CONTADORES DE VERIFICACION DE CADA UNO     *
001100* ARCHIVOS    : PMUSRM.ENTRADA.UNO, PMPOSM.ENTRADA.DOS            *
001200*             : PMSNAP.ENTRADA.TRES                               *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. PMVERIF1.
001700 AUTHOR.          ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION.    DEPARTAMENTO DE SISTEMAS.
001900 DATE-WRITTEN.    10/04/1991.
002000 DATE-COMPILED.
002100 SECURITY.        USO INTERNO UNICAMENTE.
002200******************************************************************
002300*                     B I T A C O R A   D E   C A M B I O S       *
002400*-----------------------------------------------------------------
002500* FECHA      PROGRAMADOR  SOLICITUD   DESCRIPCION                *
002600* ---------- -----------  ----------  ------------------------- *
002700* 10/04/1991 EEDR         241260      VERSION ORIGINAL. LECTURA  *
002800*                                     DE LOS TRES MAESTROS Y     *
002900*                                     DETALLE AL SPOOL.          *
003000* 02/09/1994 JLOP         241480      SE AGREGA CONTADOR DE      *
003100*                                     POSICIONES AL DETALLE DE   *
003200*                                     LISTADO.                   *
003300* 19/02/1999 PEDR         Y2K-0242    REVISION DE FIN DE SIGLO:  *
003400*                                     FECHAS AAAAMMDD DE 4       *
003500*                                     POSICIONES DE ANO. SIN     *
003600*                                     CAMBIOS DE CODIGO.         *
003700* 23/06/2005 MRAM         241960      SE AGREGA LISTADO Y        *
003800*                                     CONTEO DE FOTOS PMSNAP.    *
003900* 15/10/2016 EEDR         242310      REVISION ANUAL. SIN        *
004000*                                     CAMBIOS FUNCIONALES.       *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS METAL-VALIDO IS 'G' THRU 'Z'
004700     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PMUSRM ASSIGN TO PMUSRM
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-PMUSRM.
005300     SELECT PMPOSM ASSIGN TO PMPOSM
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-PMPOSM.
005600     SELECT PMSNAP ASSIGN TO PMSNAP
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-PMSNAP.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  PMUSRM.
006200     COPY PMUSRM.
006300 FD  PMPOSM.
006400     COPY PMPOSM.
006500 FD  PMSNAP.
006600     COPY PMSNAP.
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*                A R E A S   D E   C O N T R O L                 *
007000******************************************************************
007100 01  WKS-FS-STATUS.
007200     02  FS-PMUSRM                   PIC 9(02) VALUE ZEROES.
007300     02  FS-PMPOSM                   PIC 9(02) VALUE ZEROES.
007400     02  FS-PMSNAP                   PIC 9(02) VALUE ZEROES.
007500     02  FILLER                      PIC X(05) VALUE SPACES.
007600 01  WKS-FLAGS.
007700     02  WKS-FIN-PMUSRM               PIC 9(01) VALUE ZEROES.
007800         88  FIN-PMUSRM                          VALUE 1.
007900     02  WKS-FIN-PMPOSM               PIC 9(01) VALUE ZEROES.
008000         88  FIN-PMPOSM                          VALUE 1.
008100     02  WKS-FIN-PMSNAP               PIC 9(01) VALUE ZEROES.
008200         88  FIN-PMSNAP                          VALUE 1.
008300     02  WKS-MODO-PRUEBA              PIC 9(01) VALUE ZEROES.
008400     02  FILLER                       PIC X(05) VALUE SPACES.
008500 01  WKS-CONTADORES.
008600     02  WKS-TOTAL-USUARIOS          PIC 9(05) COMP VALUE ZERO.
008700     02  WKS-TOTAL-POSICIONES        PIC 9(05) COMP VALUE ZERO.
008800     02  WKS-TOTAL-SNAPSHOTS         PIC 9(05) COMP VALUE ZERO.
008900     02  FILLER                      PIC X(05) VALUE SPACES.
009000 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
009100     02  WKS-CTR-ALFA                PIC X(15).
009200*
009300*      FECHA Y HORA DE CORRIDA, PARA EL ENCABEZADO DEL LISTADO
009400 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
009500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
009600     02  WKS-FP-ANO                   PIC 9(04).
009700     02  WKS-FP-MES                   PIC 9(02).
009800     02  WKS-FP-DIA                   PIC 9(02).
009900 01  WKS-HORA-PROCESO                PIC 9(06) VALUE ZEROS.
010000 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
010100     02  WKS-HP-HORA                  PIC 9(02).
010200     02  WKS-HP-MINUTO                PIC 9(02).
010300     02  WKS-HP-SEGUNDO               PIC 9(02).
010400 01  WKS-LINEA-FECHA-CORRIDA.
010500     02  FILLER                      PIC X(16) VALUE
010600                                            'FECHA CORRIDA: '.
010700     02  LIN-FEC-ANO                 PIC 9(04).
010800     02  FILLER                      PIC X(01) VALUE '/'.
010900     02  LIN-FEC-MES                 PIC 9(02).
011000     02  FILLER                      PIC X(01) VALUE '/'.
011100     02  LIN-FEC-DIA                 PIC 9(02).
011200     02  FILLER                      PIC X(03) VALUE SPACES.
011300     02  LIN-FEC-HORA                PIC 9(02).
011400     02  FILLER                      PIC X(01) VALUE ':'.
011500     02  LIN-FEC-MINUTO              PIC 9(02).
011600     02  FILLER                      PIC X(05) VALUE SPACES.
011700******************************************************************
011800*  LINEAS DE DETALLE DEL LISTADO (DISPLAY DIRECTO AL SPOOL)       *
011900******************************************************************
012000 01  WKS-LINEA-USUARIO.
012100     02  FILLER                     PIC X(10) VALUE 'USUARIO : '.
012200     02  LIN-USR-ID                 PIC 9(06).
012300     02  FILLER                     PIC X(03) VALUE SPACES.
012400     02  FILLER                     PIC X(08) VALUE 'CORREO: '.
012500     02  LIN-USR-EMAIL              PIC X(40).
012600     02  FILLER                     PIC X(05) VALUE SPACES.
012700 01  WKS-LINEA-POSICION.
012800     02  FILLER                     PIC X(10) VALUE 'USUARIO : '.
012900     02  LIN-POS-USUARIO            PIC 9(06).
013000     02  FILLER                     PIC X(03) VALUE SPACES.
013100     02  FILLER                     PIC X(08) VALUE 'METAL: '.
013200     02  LIN-POS-METAL              PIC X(10).
013300     02  FILLER                     PIC X(03) VALUE SPACES.
013400     02  FILLER                     PIC X(08) VALUE 'GRAMOS: '.
013500     02  LIN-POS-GRAMOS             PIC ZZZ,ZZ9.999.
013600     02  FILLER                     PIC X(05) VALUE SPACES.
013700 01  WKS-LINEA-EST-USUARIOS.
013800     02  FILLER                     PIC X(20) VALUE
013900                                            'TOTAL USUARIOS    :'.
014000     02  LIN-EST-USUARIOS           PIC ZZZZ9.
014100     02  FILLER                     PIC X(05) VALUE SPACES.
014200 01  WKS-LINEA-EST-POSICIONES.
014300     02  FILLER                     PIC X(20) VALUE
014400                                            'TOTAL POSICIONES  :'.
014500     02  LIN-EST-POSICIONES         PIC ZZZZ9.
014600     02  FILLER                     PIC X(05) VALUE SPACES.
014700 01  WKS-LINEA-EST-SNAPSHOTS.
014800     02  FILLER                     PIC X(20) VALUE
014900                                            'TOTAL SNAPSHOTS   :'.
015000     02  LIN-EST-SNAPSHOTS          PIC ZZZZ9.
015100     02  FILLER                     PIC X(05) VALUE SPACES.
015200******************************************************************
015300 PROCEDURE DIVISION.
015400 100-PRINCIPAL SECTION.
015500     PERFORM 110-ENCABEZADO-CORRIDA
015600     PERFORM 200-APERTURA-DE-ARCHIVOS
015700     PERFORM 300-LISTA-USUARIOS
015800     PERFORM 400-LISTA-POSICIONES
015900     PERFORM 500-LISTA-SNAPSHOTS
016000     PERFORM 600-ESTADISTICAS
016100     PERFORM 700-CIERRA-ARCHIVOS.
016200     STOP RUN.
016300 100-PRINCIPAL-E. EXIT.
016400*--->> SERIE 110 MUESTRA LA FECHA/HORA DE CORRIDA EN EL SPOOL
016500 110-ENCABEZADO-CORRIDA SECTION.
016600     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
016700     ACCEPT WKS-HORA-PROCESO FROM TIME
016800     MOVE WKS-FP-ANO     TO LIN-FEC-ANO
016900     MOVE WKS-FP-MES     TO LIN-FEC-MES
017000     MOVE WKS-FP-DIA     TO LIN-FEC-DIA
017100     MOVE WKS-HP-HORA    TO LIN-FEC-HORA
017200     MOVE WKS-HP-MINUTO  TO LIN-FEC-MINUTO
017300     DISPLAY WKS-LINEA-FECHA-CORRIDA
017400     IF WKS-MODO-PRUEBA = 1
017500        DISPLAY ">>> MODO PRUEBA - CONTADORES : " WKS-CTR-ALFA
017600                UPON CONSOLE
017700     END-IF.
017800 110-ENCABEZADO-CORRIDA-E. EXIT.
017900*--->> SERIE 200 EVALUA LA APERTURA DE ARCHIVOS Y CONFLICTOS
018000*      ASOCIADOS A LAS APERTURAS
018100 200-APERTURA-DE-ARCHIVOS SECTION.
018200     OPEN INPUT PMUSRM
018300     OPEN INPUT PMPOSM
018400     OPEN INPUT PMSNAP
018500     PERFORM 210-EVALUA-FS-INTEGRIDAD.
018600 200-APERTURA-DE-ARCHIVOS-E. EXIT.
018700 210-EVALUA-FS-INTEGRIDAD SECTION.
018800     IF FS-PMUSRM = 97
018900        MOVE ZEROS TO FS-PMUSRM
019000     END-IF
019100     IF FS-PMPOSM = 97
019200        MOVE ZEROS TO FS-PMPOSM
019300     END-IF
019400     IF FS-PMSNAP = 97 OR FS-PMSNAP = 35
019500        MOVE ZEROS TO FS-PMSNAP
019600     END-IF
019700     IF FS-PMUSRM NOT = 0 OR FS-PMPOSM NOT = 0 OR FS-PMSNAP NOT = 0
019800        PERFORM 410-ERRORES-APERTURA
019900        MOVE 91 TO RETURN-CODE
020000        PERFORM 700-CIERRA-ARCHIVOS
020100        STOP RUN
020200     END-IF.
020300 210-EVALUA-FS-INTEGRIDAD-E. EXIT.
020400 410-ERRORES-APERTURA SECTION.
020500     DISPLAY "================================================="
020600             UPON CONSOLE
020700     DISPLAY "* HUBO UN ERROR AL ABRIR ALGUNO DE LOS ARCHIVOS *"
020800             UPON CONSOLE
020900     DISPLAY "================================================="
021000             UPON CONSOLE
021100     DISPLAY "==> FILE STATUS DEL ARCHIVO PMUSRM :" FS-PMUSRM
021200             UPON CONSOLE
021300     DISPLAY "==> FILE STATUS DEL ARCHIVO PMPOSM :" FS-PMPOSM
021400             UPON CONSOLE
021500     DISPLAY "==> FILE STATUS DEL ARCHIVO PMSNAP :" FS-PMSNAP
021600             UPON CONSOLE
021700     DISPLAY "================================================="
021800             UPON CONSOLE.
021900 410-ERRORES-APERTURA-E. EXIT.
022000*--->> SERIE 300 LISTA LOS USUARIOS DEL ARCHIVO PMUSRM
022100 300-LISTA-USUARIOS SECTION.
022200     PERFORM 310-LEE-PMUSRM-SIGUIENTE
022300     PERFORM 320-MUESTRA-UN-USUARIO UNTIL FIN-PMUSRM.
022400 300-LISTA-USUARIOS-E. EXIT.
022500 310-LEE-PMUSRM-SIGUIENTE SECTION.
022600     READ PMUSRM
022700          AT END MOVE 1 TO WKS-FIN-PMUSRM
022800     END-READ.
022900 310-LEE-PMUSRM-SIGUIENTE-E. EXIT.
023000 320-MUESTRA-UN-USUARIO SECTION.
023100     MOVE USRM-ID                TO LIN-USR-ID
023200     MOVE USRM-EMAIL             TO LIN-USR-EMAIL
023300     DISPLAY WKS-LINEA-USUARIO
023400     ADD 1 TO WKS-TOTAL-USUARIOS
023500     PERFORM 310-LEE-PMUSRM-SIGUIENTE.
023600 320-MUESTRA-UN-USUARIO-E. EXIT.
023700*--->> SERIE 400 LISTA LAS POSICIONES DEL ARCHIVO PMPOSM
023800 400-LISTA-POSICIONES SECTION.
023900     PERFORM 420-LEE-PMPOSM-SIGUIENTE
024000     PERFORM 430-MUESTRA-UNA-POSICION UNTIL FIN-PMPOSM.
024100 400-LISTA-POSICIONES-E. EXIT.
024200 420-LEE-PMPOSM-SIGUIENTE SECTION.
024300     READ PMPOSM
024400          AT END MOVE 1 TO WKS-FIN-PMPOSM
024500     END-READ.
024600 420-LEE-PMPOSM-SIGUIENTE-E. EXIT.
024700 430-MUESTRA-UNA-POSICION SECTION.
024800     MOVE POSM-USUARIO           TO LIN-POS-USUARIO
024900     MOVE POSM-METAL             TO LIN-POS-METAL
025000     MOVE POSM-PESO-GRAMOS       TO LIN-POS-GRAMOS
025100     DISPLAY WKS-LINEA-POSICION
025200     ADD 1 TO WKS-TOTAL-POSICIONES
025300     PERFORM 420-LEE-PMPOSM-SIGUIENTE.
025400 430-MUESTRA-UNA-POSICION-E. EXIT.
025500*--->> SERIE 500 CUENTA LAS FOTOS DEL ARCHIVO PMSNAP
025600 500-LISTA-SNAPSHOTS SECTION.
025700     PERFORM 520-LEE-PMSNAP-SIGUIENTE
025800     PERFORM 530-CUENTA-UN-SNAPSHOT UNTIL FIN-PMSNAP.
025900 500-LISTA-SNAPSHOTS-E. EXIT.
026000 520-LEE-PMSNAP-SIGUIENTE SECTION.
026100     READ PMSNAP
026200          AT END MOVE 1 TO WKS-FIN-PMSNAP
026300     END-READ.
026400 520-LEE-PMSNAP-SIGUIENTE-E. EXIT.
026500 530-CUENTA-UN-SNAPSHOT SECTION.
026600     ADD 1 TO WKS-TOTAL-SNAPSHOTS
026700     PERFORM 520-LEE-PMSNAP-SIGUIENTE.
026800 530-CUENTA-UN-SNAPSHOT-E. EXIT.
026900*--->> SERIE 600 ENVIA AL SPOOL LOS CONTADORES FINALES
027000 600-ESTADISTICAS SECTION.
027100     DISPLAY "================================================="
027200             UPON CONSOLE
027300     DISPLAY "*                    ESTADISTICAS               *"
027400             UPON CONSOLE
027500     DISPLAY "================================================="
027600             UPON CONSOLE
027700     MOVE WKS-TOTAL-USUARIOS     TO LIN-EST-USUARIOS
027800     DISPLAY WKS-LINEA-EST-USUARIOS
027900     MOVE WKS-TOTAL-POSICIONES   TO LIN-EST-POSICIONES
028000     DISPLAY WKS-LINEA-EST-POSICIONES
028100     MOVE WKS-TOTAL-SNAPSHOTS    TO LIN-EST-SNAPSHOTS
028200     DISPLAY WKS-LINEA-EST-SNAPSHOTS
028300     DISPLAY "================================================="
028400             UPON CONSOLE.
028500 600-ESTADISTICAS-E. EXIT.
028600*--->> SERIE 700 CIERRA LOS TRES ARCHIVOS
028700 700-CIERRA-ARCHIVOS SECTION.
028800     CLOSE PMUSRM
028900     CLOSE PMPOSM
029000     CLOSE PMSNAP.
029100 700-CIERRA-ARCHIVOS-E. EXIT.
