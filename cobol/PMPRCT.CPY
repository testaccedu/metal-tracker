000100******************************************************************
000200*              P M P R C T   -   T A B L A   D E   P R E C I O S
000300*-----------------------------------------------------------------*
000400* APLICACION  : CARTERA METALES                                   *
000500* ARCHIVO     : PMPRCT (PRECIO DE CONTADO POR GRAMO, UN REG/METAL) *
000600* LLAVE       : PRCT-METAL                                        *
000700*-----------------------------------------------------------------*
000800* 2024-02-05 PEDR  CREACION, SOLICITUD BPM 241190                  *
000900******************************************************************
001000 01  PRCT-REG.
001100     05  PRCT-METAL                  PIC X(10).
001200     05  PRCT-EUR-GRAMO               PIC 9(05)V9999.
001300     05  FILLER                       PIC X(05) VALUE SPACES.
