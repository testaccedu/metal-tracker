000100******************************************************************
000200*              P M U S R M   -   M A E S T R O   D E   U S U A R I O S
000300*-----------------------------------------------------------------*
000400* APLICACION  : CARTERA METALES                                   *
000500* ARCHIVO     : PMUSRM (USUARIOS DE LA CARTERA, LINEA SECUENCIAL)  *
000600* LLAVE       : USRM-ID (ASCENDENTE)                               *
000700*-----------------------------------------------------------------*
000800* 2024-02-05 PEDR  CREACION, SOLICITUD BPM 241190                  *
000900* 2024-06-11 JLOP  SE AGREGA USRM-ACTIVO PARA BAJA DE USUARIOS      *
001000******************************************************************
001100 01  USRM-REG.
001200     05  USRM-ID                     PIC 9(06).
001300     05  USRM-EMAIL                  PIC X(40).
001400     05  USRM-TIER                   PIC X(08).
001500         88  USRM-TIER-GRATIS                  VALUE 'free    '.
001600         88  USRM-TIER-PREMIUM                 VALUE 'premium '.
001700     05  USRM-ACTIVO                 PIC X(01).
001800         88  USRM-ES-ACTIVO                    VALUE 'Y'.
001900         88  USRM-ES-INACTIVO                   VALUE 'N'.
002000     05  FILLER                      PIC X(05) VALUE SPACES.
